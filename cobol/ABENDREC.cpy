000100******************************************************************
000200*    COPYBOOK ABENDREC                                          *
000300*    SHARED ABNORMAL-END TRACE LINE AND FORCE-ABEND FIELDS       *
000400*    USED BY EVERY PHY- JOB STEP VIA "GO TO 1000-ABEND-RTN"      *
000500*    ORIGIN: COBOL DEVELOPMENT CENTER STANDARD COPY LIBRARY      *
000600******************************************************************
000700 01  ABEND-REC.
000800     05  PARA-NAME                   PIC X(32) VALUE SPACES.
000900     05  FILLER                      PIC X(02) VALUE SPACES.
001000     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001100     05  FILLER                      PIC X(02) VALUE SPACES.
001200     05  EXPECTED-VAL                PIC X(08) VALUE SPACES.
001300     05  EXPECTED-VAL-N REDEFINES
001400         EXPECTED-VAL                PIC 9(08).
001500     05  FILLER                      PIC X(02) VALUE SPACES.
001600     05  ACTUAL-VAL                  PIC X(08) VALUE SPACES.
001700     05  ACTUAL-VAL-N REDEFINES
001800         ACTUAL-VAL                  PIC 9(08).
001900     05  FILLER                      PIC X(36) VALUE SPACES.
002000 
002100 77  ZERO-VAL                        PIC 9(01) COMP VALUE 0.
002200 77  ONE-VAL                         PIC 9(01) COMP VALUE 1.
