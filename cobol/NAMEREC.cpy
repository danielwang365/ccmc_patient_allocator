000100******************************************************************
000200* RECLAYGEN FILE(CCMC.PHYS.NAMELIST)                             *
000300*           COPYLIB(CCMC.PROD.COPYLIB(NAMEREC))                  *
000400*           ACTION(REPLACE)                                      *
000500*           LANGUAGE(COBOL)                                      *
000600* ... IS THE LAYOUT COMMAND THAT PRODUCED THE FOLLOWING RECORD.  *
000700******************************************************************
000800* ONE-COLUMN NAME LIST RECORD.  SHARED BY THE YESTERDAY ROSTER,  *
000900* THE SELECTED-PHYSICIAN LIST, AND THE MASTER PHYSICIAN LIST -   *
001000* SEE PHYROST.                                                   *
001100******************************************************************
001200 01  NAM-RECORD.
001300     05  NAM-PHYSICIAN-NAME          PIC X(20).
001400     05  FILLER                      PIC X(10) VALUE SPACES.
001500******************************************************************
001600* THE NUMBER OF FIELDS DESCRIBED BY THIS RECORD IS 1             *
001700* RECORD LENGTH IS 30 CHARACTERS                                 *
001800******************************************************************
