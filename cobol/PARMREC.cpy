000100******************************************************************
000200* RECLAYGEN FILE(CCMC.PHYS.PARMS)                                *
000300*           COPYLIB(CCMC.PROD.COPYLIB(PARMREC))                  *
000400*           ACTION(REPLACE)                                      *
000500*           LANGUAGE(COBOL)                                      *
000600* ... IS THE LAYOUT COMMAND THAT PRODUCED THE FOLLOWING RECORD.  *
000700******************************************************************
000800* SINGLE-RECORD ALLOCATION PARAMETER FILE.  EVERY FIELD HAS A    *
000900* SHOP-STANDARD DEFAULT APPLIED BY PHYPARM WHEN THE FILE IS      *
001000* MISSING OR A FIELD COMES IN NON-NUMERIC.                       *
001100******************************************************************
001200 01  PARM-RECORD.
001300     05  PARM-TOTAL-NEW-PATIENTS     PIC 9(04).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  PARM-A-NEW-PATIENTS         PIC 9(04).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  PARM-B-NEW-PATIENTS         PIC 9(04).
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  PARM-N-NEW-PATIENTS         PIC 9(04).
002000     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  PARM-STEP-DOWN-PATIENTS     PIC 9(04).
002200     05  FILLER                      PIC X(01) VALUE SPACE.
002300     05  PARM-MINIMUM-PATIENTS       PIC 9(04).
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  PARM-MAXIMUM-PATIENTS       PIC 9(04).
002600     05  FILLER                      PIC X(01) VALUE SPACE.
002700     05  PARM-NEW-START-NUMBER       PIC 9(04).
002800     05  FILLER                      PIC X(41) VALUE SPACES.
002900******************************************************************
003000* THE NUMBER OF FIELDS DESCRIBED BY THIS RECORD IS 7             *
003100* RECORD LENGTH IS 80 CHARACTERS                                 *
003200******************************************************************
