000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHYALLOC.
000300 AUTHOR. T. G. DUNNE.
000400 INSTALLATION. CCMC DATA PROCESSING.
000500 DATE-WRITTEN. 04/22/91.
000600 DATE-COMPILED. 04/22/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE DAILY HOSPITALIST PATIENT ALLOCATION RUN.
001300*          IT LOADS THE PARAMETER RECORD, THE PRIOR-DAY ROSTER
001400*          AND THE PHYSICIAN CENSUS (VIA PHYPARM, PHYROST AND
001500*          PHYCEN), DISTRIBUTES TODAY'S NEW AND STEP-DOWN
001600*          PATIENTS ACROSS THE MEDICAL STAFF UNDER THE FIVE-
001700*          PHASE RULE SET BELOW, THEN SAVES THE UPDATED CENSUS,
001800*          THE NEW MASTER ROSTER AND THE RESULTS REPORT (VIA
001900*          PHYCEN, PHYROST AND PHYRPT).
002000*
002100*          THE FIVE PHASES, IN ORDER, ARE -
002200*
002300*          PHASE 1 - STEP-DOWN ALLOCATION, TEAM B THEN TEAM A
002400*          PHASE 2 - TOP UP EXISTING PHYSICIANS BELOW MINIMUM
002500*          PHASE 3 - FILL NEW PHYSICIANS TO THE START NUMBER
002600*          PHASE 4 - EVEN DISTRIBUTION OF WHAT POOL IS LEFT
002700*          PHASE 5 - FINAL VERIFICATION - CLAW BACK OVERSHOOT
002800*                    ON NEW PHYSICIANS WHO STARTED AT OR ABOVE
002900*                    THE START NUMBER
003000*
003100******************************************************************
003200*
003300*     CHANGE LOG
003400*
003500*     DATE      BY   TICKET     DESCRIPTION
003600*     --------  ---  ---------  ------------------------------
003700*     04/22/91  TGD  CCMC-0099  ORIGINAL PROGRAM - PHASES 1-3
003800*                               ONLY, NO EVEN DISTRIBUTION
003900*     09/30/91  TGD  CCMC-0141  PHASE 4 (EVEN DISTRIBUTION) ADDED
004000*     03/05/93  ROB  CCMC-0246  PHASE 5 (FINAL VERIFICATION) ADDED
004100*                               AFTER NEW PHYSICIANS WHO STARTED
004200*                               ABOVE THE START NUMBER WERE SEEN
004300*                               DRAWING ADDITIONAL PATIENTS IN
004400*                               PHASE 4
004500*     08/11/94  JDS  CCMC-0312  TEAM N GIVEN FIRST CRACK AT THE
004600*                               REMAINING POOL IN PHASE 4 BEFORE
004700*                               THE EVEN-DISTRIBUTION TARGETS ARE
004800*                               COMPUTED - TEAM N WAS STARVED
004900*                               WHEN A AND B RAN THE POOL DRY
005000*     05/02/96  TGD  CCMC-0357  BUFFER PHYSICIANS MAY NOW DRAW
005100*                               CROSS-TEAM DURING THE PHASE 4
005200*                               DISTRIBUTION SWEEP, NOT JUST
005300*                               DURING THE MOP-UP PASS
005400*     01/14/99  ROB  CCMC-0420  Y2K REVIEW - NO DATE FIELDS IN
005500*                               THIS PROGRAM, REVIEWED AND CLOSED
005600*     06/05/00  JDS  CCMC-0461  STEP-DOWN CAP CORRECTED TO ONE
005700*                               PER RUN MEASURED AGAINST THE
005800*                               MORNING SNAPSHOT, NOT THE RUNNING
005900*                               COUNT - A PHYSICIAN WHO STARTED
006000*                               THE DAY WITH STEP-DOWNS COULD
006100*                               NEVER RECEIVE ANOTHER ONE BEFORE
006200*                               THIS FIX
006300*     03/08/04  JDS  CCMC-0521  TABLE SIZE RAISED FROM 40 TO 50
006400*     11/19/06  TGD  CCMC-0588  PHASE 4 DISTRIBUTION SWEEP NOW
006500*                               BOUNDED AT 3 TIMES THE STARTING
006600*                               POOL TO STOP A RUNAWAY LOOP WHEN
006700*                               EVERY ELIGIBLE PHYSICIAN IS ALREADY
006800*                               AT TARGET BUT THE POOL IS NOT ZERO
006900*     02/11/09  ROB  CCMC-0604  675-TRY-ONE-PHYSICIAN WAS ONLY
007000*                               LETTING BUFFER PHYSICIANS DRAW
007100*                               CROSS-TEAM ONCE THEIR OWN POOL
007200*                               WENT DRY - EVERY PHYSICIAN WHOSE
007300*                               OWN POOL IS DRY IS NOW ELIGIBLE,
007400*                               MATCHING 688-MOP-UP-ONE-PHYSICIAN
007500*     02/11/09  ROB  CCMC-0605  SYSOUT SELECT/FD DROPPED - NEVER
007600*                               OPENED OR WRITTEN, THIS STEP HAS
007700*                               NO PRINT OUTPUT OF ITS OWN, THE
007800*                               RESULTS REPORT IS PHYRPT'S JOB
007900*     02/18/09  ROB  CCMC-0607  420-TOP-UP-FROM-OWN-TEAM NOW
008000*                               RESETS PROGRESS-MADE-SW BEFORE
008100*                               EACH PHYSICIAN'S TOP-UP LOOP -
008200*                               ONE PHYSICIAN RUNNING THEIR OWN
008300*                               TEAM'S POOL DRY WAS LEAVING THE
008400*                               SWITCH SET TO "X" FOR EVERY BELOW-
008500*                               MINIMUM PHYSICIAN AFTER THEM IN
008600*                               TABLE ORDER, EVEN ON OTHER TEAMS
008700*
008800******************************************************************
008900 
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER. IBM-390.
009300 OBJECT-COMPUTER. IBM-390.
009400 SPECIAL-NAMES.
009500     C01 IS NEXT-PAGE.
009600 
009700 DATA DIVISION.
009800 WORKING-STORAGE SECTION.
009900 
010000 COPY PARMREC.
010100 
010200****** THE WORKING PHYSICIAN TABLE - ONE ENTRY PER PHYSICIAN ON
010300****** TODAY'S CENSUS, CARRIED THROUGH ALL FIVE PHASES
010400 01  WS-PHY-TABLE.
010500     05  WS-PHY-ENTRY OCCURS 50 TIMES.
010600         10  WS-PHY-DATA.
010700             15  PHY-YESTERDAY           PIC X(20).
010800             15  FILLER                  PIC X(01).
010900             15  PHY-NAME                PIC X(20).
011000             15  FILLER                  PIC X(01).
011100             15  PHY-TEAM                PIC X(01).
011200                 88  PHY-TEAM-A          VALUE "A".
011300                 88  PHY-TEAM-B          VALUE "B".
011400                 88  PHY-TEAM-N          VALUE "N".
011500             15  FILLER                  PIC X(01).
011600             15  PHY-NEW-FLAG            PIC X(01).
011700                 88  PHY-IS-NEW          VALUE "Y".
011800                 88  PHY-NOT-NEW         VALUE "N".
011900             15  FILLER                  PIC X(01).
012000             15  PHY-BUFFER-FLAG         PIC X(01).
012100                 88  PHY-IS-BUFFER       VALUE "Y".
012200                 88  PHY-NOT-BUFFER      VALUE "N".
012300             15  FILLER                  PIC X(01).
012400             15  PHY-WORKING-FLAG        PIC X(01).
012500                 88  PHY-IS-WORKING      VALUE "Y".
012600                 88  PHY-NOT-WORKING     VALUE "N".
012700             15  FILLER                  PIC X(01).
012800             15  PHY-TOTAL-PATIENTS      PIC 9(04).
012900             15  FILLER                  PIC X(01).
013000             15  PHY-STEP-DOWN-PATIENTS  PIC 9(04).
013100             15  FILLER                  PIC X(01).
013200             15  PHY-TRANSFERRED-PATIENTS PIC 9(04).
013300             15  FILLER                  PIC X(01).
013400             15  PHY-TRADED-PATIENTS     PIC 9(04).
013500             15  FILLER                  PIC X(20).
013600         05  WS-INITIAL-TOTAL        PIC 9(04) COMP.
013700         05  WS-INITIAL-STEP-DOWN    PIC 9(04) COMP.
013800         05  WS-TARGET-GAIN          PIC 9(04) COMP.
013900         05  WS-ELIGIBLE-SW          PIC X(01).
014000             88  WS-IS-ELIGIBLE       VALUE "Y".
014100 
014200****** SCRATCH ENTRY USED TO SHUFFLE THE WORK-SORT TABLE BELOW -
014300****** REDEFINES THE FULL WORKING ENTRY SO A SINGLE MOVE SWAPS
014400****** EVERY FIELD, INCLUDING THE PHASE BOOKKEEPING COLUMNS
014500 01  WS-SWAP-AREA                    PIC X(112).
014600 01  WS-SWAP-AREA-R REDEFINES WS-SWAP-AREA.
014700     05  WS-SWAP-PHY-DATA            PIC X(88).
014800     05  WS-SWAP-INITIAL-TOTAL       PIC 9(04) COMP.
014900     05  WS-SWAP-INITIAL-STEP-DOWN   PIC 9(04) COMP.
015000     05  WS-SWAP-TARGET-GAIN         PIC 9(04) COMP.
015100     05  WS-SWAP-ELIGIBLE-SW         PIC X(01).
015200     05  FILLER                      PIC X(09).
015300 
015400****** A SORT KEY TABLE, REBUILT BEFORE EACH PHASE THAT NEEDS A
015500****** DIFFERENT ORDERING OVER THE WORKING TABLE - HOLDS THE
015600****** SUBSCRIPT OF EACH ROW INTO WS-PHY-TABLE, NOT THE DATA
015700****** ITSELF, SO THE WORKING TABLE NEVER MOVES DURING A SORT
015800****** FOR ANY PHASE BUT PHASE 1 AND 4A, WHICH REORDER IN PLACE
015900 01  WS-ORDER-TABLE.
016000     05  WS-ORDER-ENTRY OCCURS 50 TIMES PIC 9(04) COMP.
016100     05  FILLER                      PIC X(01).
016200 01  WS-ORDER-TABLE-R REDEFINES WS-ORDER-TABLE.
016300     05  WS-ORDER-BYTES              PIC X(200).
016400 
016500 01  WS-YEST-TABLE.
016600     05  WS-YEST-NAME OCCURS 50 TIMES PIC X(20).
016700     05  FILLER                      PIC X(01).
016800 
016900 01  WS-SORT-WORK-AREA.
017000     05  WS-SORT-KEY-1               PIC 9(04) COMP.
017100     05  WS-SORT-KEY-2               PIC 9(04) COMP.
017200     05  FILLER                      PIC X(01).
017300 
017400 01  WS-POOLS-AREA.
017500     05  WS-POOL-A                   PIC 9(04) COMP.
017600     05  WS-POOL-B                   PIC 9(04) COMP.
017700     05  WS-POOL-N                   PIC 9(04) COMP.
017800     05  WS-POOL-TOTAL-NEW           PIC 9(04) COMP.
017900     05  WS-POOL-STEP-DOWN           PIC 9(04) COMP.
018000     05  FILLER                      PIC X(01).
018100****** PHYRPT READS THE LEFTOVER POOLS BACK THROUGH THIS SAME
018200****** VIEW FOR THE "REMAINING" LINE ON THE SUMMARY REPORT
018300 01  WS-POOLS-AREA-R REDEFINES WS-POOLS-AREA.
018400     05  WS-POOL-ENTRY OCCURS 5 TIMES PIC 9(04) COMP.
018500 
018600 01  FLAGS-AND-SWITCHES.
018700     05  SWAPPED-THIS-PASS-SW        PIC X(01).
018800         88  SWAPPED-THIS-PASS        VALUE "Y".
018900     05  PROGRESS-MADE-SW            PIC X(01).
019000         88  PROGRESS-WAS-MADE        VALUE "Y".
019100     05  POOLS-EXHAUSTED-SW          PIC X(01).
019200         88  POOLS-ARE-EXHAUSTED      VALUE "Y".
019300     05  FILLER                      PIC X(01).
019400 
019500****** FUNCTION AND FILE-ID SWITCHES PASSED TO THE CALLED I-O
019600****** PROGRAMS - NAMED RATHER THAN CODED AS LITERALS ON THE
019700****** CALL STATEMENT ITSELF, PER SHOP STANDARD
019800 01  CALL-SWITCHES.
019900     05  WS-FUNC-LOAD                PIC X(01) VALUE "L".
020000     05  WS-FUNC-SAVE                PIC X(01) VALUE "S".
020100     05  WS-FILE-YESTERDAY           PIC X(01) VALUE "Y".
020200     05  WS-FILE-MASTER              PIC X(01) VALUE "M".
020300     05  FILLER                      PIC X(01).
020400 
020500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020600     05  TABLE-COUNT                 PIC 9(04) COMP.
020700     05  YEST-COUNT                  PIC 9(04) COMP.
020800     05  ROW-SUB                     PIC 9(04) COMP.
020900     05  ROW-SUB2                    PIC 9(04) COMP.
021000     05  ORDER-SUB                   PIC 9(04) COMP.
021100     05  ELIGIBLE-COUNT              PIC 9(04) COMP.
021200     05  TOTAL-NEEDED                PIC 9(06) COMP.
021300     05  GAIN-SUM                    PIC 9(06) COMP.
021400     05  WS-BASE-GAIN                PIC 9(04) COMP.
021500     05  WS-REM-GAIN                 PIC 9(04) COMP.
021600     05  WS-SWEEP-LIMIT              PIC 9(06) COMP.
021700     05  WS-SWEEP-COUNT              PIC 9(06) COMP.
021800     05  WS-POOL-BYTES               PIC 9(06) COMP.
021900     05  RETURN-CD                   PIC S9(04) COMP.
022000     05  FILLER                      PIC X(01).
022100 
022200 COPY ABENDREC.
022300 
022400 PROCEDURE DIVISION.
022500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022600     PERFORM 100-LOAD-INPUTS THRU 100-EXIT.
022700     PERFORM 200-SNAPSHOT-INITIAL-COUNTS THRU 200-EXIT.
022800     PERFORM 300-PHASE1-STEP-DOWNS THRU 300-EXIT.
022900     PERFORM 400-PHASE2-FIX-BELOW-MINIMUM THRU 400-EXIT.
023000     PERFORM 500-PHASE3-FILL-NEW-PHYSICIANS THRU 500-EXIT.
023100     PERFORM 600-PHASE4-EVEN-DISTRIBUTION THRU 600-EXIT.
023200     PERFORM 700-PHASE5-FINAL-VERIFICATION THRU 700-EXIT.
023300     PERFORM 800-BUILD-RESULTS-AND-SAVE THRU 800-EXIT.
023400     GOBACK.
023500 
023600 000-HOUSEKEEPING.
023700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023800     MOVE ZERO TO TABLE-COUNT, YEST-COUNT.
023900     MOVE ZERO TO RETURN-CD.
024000     MOVE LOW-VALUES TO WS-PHY-TABLE.
024100 000-EXIT.
024200     EXIT.
024300 
024400 100-LOAD-INPUTS.
024500     MOVE "100-LOAD-INPUTS" TO PARA-NAME.
024600     CALL 'PHYPARM' USING WS-FUNC-LOAD, PARM-RECORD, RETURN-CD.
024700     IF RETURN-CD < 0
024800         MOVE "*** PHYPARM LOAD FAILED" TO ABEND-REASON
024900         GO TO 1000-ABEND-RTN.
025000 
025100     CALL 'PHYROST' USING WS-FUNC-LOAD, WS-FILE-YESTERDAY,
025200         YEST-COUNT, WS-YEST-TABLE,
025300                           RETURN-CD.
025400     IF RETURN-CD < 0
025500         MOVE "*** PHYROST YESTERDAY LOAD FAILED" TO ABEND-REASON
025600         GO TO 1000-ABEND-RTN.
025700 
025800     CALL 'PHYCEN' USING WS-FUNC-LOAD, TABLE-COUNT, WS-PHY-TABLE,
025900                           YEST-COUNT, WS-YEST-TABLE, RETURN-CD.
026000     IF RETURN-CD < 0
026100         MOVE "*** PHYCEN CENSUS LOAD FAILED" TO ABEND-REASON
026200         GO TO 1000-ABEND-RTN.
026300 
026400     MOVE PARM-TOTAL-NEW-PATIENTS OF PARM-RECORD
026500         TO WS-POOL-TOTAL-NEW.
026600     MOVE PARM-A-NEW-PATIENTS OF PARM-RECORD TO WS-POOL-A.
026700     MOVE PARM-B-NEW-PATIENTS OF PARM-RECORD TO WS-POOL-B.
026800     MOVE PARM-N-NEW-PATIENTS OF PARM-RECORD TO WS-POOL-N.
026900     MOVE PARM-STEP-DOWN-PATIENTS OF PARM-RECORD
027000         TO WS-POOL-STEP-DOWN.
027100 100-EXIT.
027200     EXIT.
027300 
027400******************************************************************
027500* 200 SERIES - SNAPSHOT THE MORNING COUNTS BEFORE ANY ALLOCATION.
027600* 06/05/00 JDS - CCMC-0461 - CAN-TAKE-STEP-DOWN IS MEASURED
027700* AGAINST THIS SNAPSHOT, NOT THE RUNNING COUNT, FOR THE WHOLE RUN
027800******************************************************************
027900 200-SNAPSHOT-INITIAL-COUNTS.
028000     MOVE "200-SNAPSHOT-INITIAL-COUNTS" TO PARA-NAME.
028100     PERFORM 210-SNAPSHOT-ONE-PHYSICIAN THRU 210-EXIT
028200             VARYING ROW-SUB FROM 1 BY 1
028300             UNTIL ROW-SUB > TABLE-COUNT.
028400 200-EXIT.
028500     EXIT.
028600 
028700 210-SNAPSHOT-ONE-PHYSICIAN.
028800     MOVE PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB)
028900         TO WS-INITIAL-TOTAL(ROW-SUB).
029000     MOVE PHY-STEP-DOWN-PATIENTS OF WS-PHY-DATA(ROW-SUB)
029100         TO WS-INITIAL-STEP-DOWN(ROW-SUB).
029200 210-EXIT.
029300     EXIT.
029400 
029500******************************************************************
029600* 300 SERIES - PHASE 1 - STEP-DOWN ALLOCATION, TEAM B THEN TEAM A.
029700* TEAM N NEVER RECEIVES STEP-DOWNS.  ONLY WORKING PHYSICIANS ARE
029800* CONSIDERED.  EACH TEAM'S WORKING LIST IS SORTED STABLE ASCENDING
029900* BY INITIAL-STEP-DOWN BEFORE THE WALK.
030000******************************************************************
030100 300-PHASE1-STEP-DOWNS.
030200     MOVE "300-PHASE1-STEP-DOWNS" TO PARA-NAME.
030300     MOVE "B" TO WS-SWAP-ELIGIBLE-SW.
030400     PERFORM 310-BUILD-TEAM-ORDER THRU 310-EXIT.
030500     PERFORM 350-SORT-ORDER-BY-STEP-DOWN THRU 350-EXIT.
030600     PERFORM 370-WALK-ORDER-FOR-STEP-DOWN THRU 370-EXIT.
030700 
030800     IF WS-POOL-STEP-DOWN > ZERO
030900         MOVE "A" TO WS-SWAP-ELIGIBLE-SW
031000         PERFORM 310-BUILD-TEAM-ORDER THRU 310-EXIT
031100         PERFORM 350-SORT-ORDER-BY-STEP-DOWN THRU 350-EXIT
031200         PERFORM 370-WALK-ORDER-FOR-STEP-DOWN THRU 370-EXIT.
031300 300-EXIT.
031400     EXIT.
031500 
031600****** WS-SWAP-ELIGIBLE-SW IS BORROWED HERE PURELY AS A ONE-BYTE
031700****** "WHICH TEAM THIS PASS" HOLDER - IT IS FREE AT THIS POINT
031800****** IN THE RUN SINCE THE SWAP AREA IS NOT YET IN USE
031900 310-BUILD-TEAM-ORDER.
032000     MOVE ZERO TO ELIGIBLE-COUNT.
032100     PERFORM 320-ADD-IF-TEAM-WORKING THRU 320-EXIT
032200             VARYING ROW-SUB FROM 1 BY 1
032300             UNTIL ROW-SUB > TABLE-COUNT.
032400 310-EXIT.
032500     EXIT.
032600 
032700 320-ADD-IF-TEAM-WORKING.
032800     IF PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = WS-SWAP-ELIGIBLE-SW
032900         AND PHY-IS-WORKING OF WS-PHY-DATA(ROW-SUB)
033000         ADD +1 TO ELIGIBLE-COUNT
033100         MOVE ROW-SUB TO WS-ORDER-ENTRY(ELIGIBLE-COUNT).
033200 320-EXIT.
033300     EXIT.
033400 
033500 350-SORT-ORDER-BY-STEP-DOWN.
033600****** STABLE ADJACENT-SWAP SORT ON INITIAL-STEP-DOWN - TIES STAY
033700****** IN INCOMING (ALPHABETICAL) ORDER BECAUSE THE COMPARE USES
033800****** STRICTLY-GREATER-THAN
033900     MOVE "Y" TO SWAPPED-THIS-PASS-SW.
034000     PERFORM 355-ONE-SORT-PASS THRU 355-EXIT
034100             UNTIL NOT SWAPPED-THIS-PASS.
034200 350-EXIT.
034300     EXIT.
034400 
034500 355-ONE-SORT-PASS.
034600     MOVE "N" TO SWAPPED-THIS-PASS-SW.
034700     PERFORM 360-COMPARE-AND-SWAP-ORDER THRU 360-EXIT
034800             VARYING ORDER-SUB FROM 1 BY 1
034900             UNTIL ORDER-SUB > ELIGIBLE-COUNT - 1.
035000 355-EXIT.
035100     EXIT.
035200 
035300 360-COMPARE-AND-SWAP-ORDER.
035400     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
035500     MOVE WS-ORDER-ENTRY(ORDER-SUB + 1) TO ROW-SUB2.
035600     IF WS-INITIAL-STEP-DOWN(ROW-SUB) >
035700        WS-INITIAL-STEP-DOWN(ROW-SUB2)
035800         MOVE WS-ORDER-ENTRY(ORDER-SUB) TO WS-SORT-KEY-1
035900         MOVE WS-ORDER-ENTRY(ORDER-SUB + 1)
036000             TO WS-ORDER-ENTRY(ORDER-SUB)
036100         MOVE WS-SORT-KEY-1 TO WS-ORDER-ENTRY(ORDER-SUB + 1)
036200         MOVE "Y" TO SWAPPED-THIS-PASS-SW.
036300 360-EXIT.
036400     EXIT.
036500 
036600 370-WALK-ORDER-FOR-STEP-DOWN.
036700     PERFORM 375-GIVE-ONE-STEP-DOWN THRU 375-EXIT
036800             VARYING ORDER-SUB FROM 1 BY 1
036900             UNTIL ORDER-SUB > ELIGIBLE-COUNT
037000                OR WS-POOL-STEP-DOWN = ZERO.
037100 370-EXIT.
037200     EXIT.
037300 
037400 375-GIVE-ONE-STEP-DOWN.
037500     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
037600****** CAN-TAKE-STEP-DOWN - AT MOST ONE GAINED STEP-DOWN PER RUN,
037700****** MEASURED AGAINST THE MORNING SNAPSHOT - CCMC-0461
037800     IF (PHY-STEP-DOWN-PATIENTS OF WS-PHY-DATA(ROW-SUB) -
037900         WS-INITIAL-STEP-DOWN(ROW-SUB)) < 1
038000         ADD +1 TO PHY-STEP-DOWN-PATIENTS OF WS-PHY-DATA(ROW-SUB)
038100         SUBTRACT 1 FROM WS-POOL-STEP-DOWN.
038200 375-EXIT.
038300     EXIT.
038400 
038500******************************************************************
038600* 400 SERIES - PHASE 2 - TOP UP EXISTING PHYSICIANS BELOW MINIMUM.
038700* NEW PHYSICIANS ARE SKIPPED HERE - THEY ARE PHASE 3'S JOB.
038800******************************************************************
038900 400-PHASE2-FIX-BELOW-MINIMUM.
039000     MOVE "400-PHASE2-FIX-BELOW-MINIMUM" TO PARA-NAME.
039100     PERFORM 410-CHECK-ONE-PHYSICIAN THRU 410-EXIT
039200             VARYING ROW-SUB FROM 1 BY 1
039300             UNTIL ROW-SUB > TABLE-COUNT.
039400 400-EXIT.
039500     EXIT.
039600 
039700 410-CHECK-ONE-PHYSICIAN.
039800     IF PHY-IS-NEW OF WS-PHY-DATA(ROW-SUB)
039900         GO TO 410-EXIT.
040000 
040100     IF PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) NOT >
040200        PARM-MINIMUM-PATIENTS OF PARM-RECORD - 2
040300         IF PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) <
040400            PARM-MAXIMUM-PATIENTS OF PARM-RECORD
040500             COMPUTE WS-REM-GAIN =
040600                 PARM-MINIMUM-PATIENTS OF PARM-RECORD -
040700                 PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB)
040800             PERFORM 420-TOP-UP-FROM-OWN-TEAM THRU 420-EXIT.
040900 410-EXIT.
041000     EXIT.
041100 
041200****** GIVES UP TO WS-REM-GAIN PATIENTS FROM THE PHYSICIAN'S OWN
041300****** TEAM POOL ONLY, STOPPING EARLY AT THE MAXIMUM
041400 420-TOP-UP-FROM-OWN-TEAM.
041500     MOVE "N" TO PROGRESS-MADE-SW.
041600     PERFORM 425-TAKE-ONE-IF-ROOM THRU 425-EXIT
041700             UNTIL WS-REM-GAIN = ZERO
041800                OR PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB)
041900                   NOT < PARM-MAXIMUM-PATIENTS OF PARM-RECORD
042000                OR PROGRESS-MADE-SW = "X".
042100 420-EXIT.
042200     EXIT.
042300 
042400 425-TAKE-ONE-IF-ROOM.
042500     EVALUATE PHY-TEAM OF WS-PHY-DATA(ROW-SUB)
042600         WHEN "A"
042700             IF WS-POOL-A = ZERO
042800                 MOVE "X" TO PROGRESS-MADE-SW
042900             ELSE
043000                 SUBTRACT 1 FROM WS-POOL-A
043100                 PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
043200             END-IF
043300         WHEN "B"
043400             IF WS-POOL-B = ZERO
043500                 MOVE "X" TO PROGRESS-MADE-SW
043600             ELSE
043700                 SUBTRACT 1 FROM WS-POOL-B
043800                 PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
043900             END-IF
044000         WHEN OTHER
044100             IF WS-POOL-N = ZERO
044200                 MOVE "X" TO PROGRESS-MADE-SW
044300             ELSE
044400                 SUBTRACT 1 FROM WS-POOL-N
044500                 PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
044600             END-IF
044700     END-EVALUATE.
044800 425-EXIT.
044900     EXIT.
045000 
045100 430-CREDIT-ONE-PATIENT.
045200     ADD +1 TO PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB).
045300     SUBTRACT 1 FROM WS-REM-GAIN.
045400     SUBTRACT 1 FROM WS-POOL-TOTAL-NEW.
045500 430-EXIT.
045600     EXIT.
045700 
045800******************************************************************
045900* 500 SERIES - PHASE 3 - FILL NEW PHYSICIANS TO THE START NUMBER.
046000* OWN-TEAM POOL FIRST, ELSE FIRST NON-EMPTY POOL IN ORDER A,B,N.
046100******************************************************************
046200 500-PHASE3-FILL-NEW-PHYSICIANS.
046300     MOVE "500-PHASE3-FILL-NEW-PHYSICIANS" TO PARA-NAME.
046400     PERFORM 510-FILL-ONE-NEW-PHYSICIAN THRU 510-EXIT
046500             VARYING ROW-SUB FROM 1 BY 1
046600             UNTIL ROW-SUB > TABLE-COUNT.
046700 500-EXIT.
046800     EXIT.
046900 
047000 510-FILL-ONE-NEW-PHYSICIAN.
047100     IF NOT PHY-IS-NEW OF WS-PHY-DATA(ROW-SUB)
047200         GO TO 510-EXIT.
047300 
047400     COMPUTE WS-REM-GAIN =
047500         PARM-NEW-START-NUMBER OF PARM-RECORD -
047600         PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB).
047700     IF WS-REM-GAIN NOT > ZERO
047800         GO TO 510-EXIT.
047900 
048000     MOVE "N" TO POOLS-EXHAUSTED-SW.
048100     PERFORM 520-TAKE-ONE-CROSS-TEAM THRU 520-EXIT
048200             UNTIL WS-REM-GAIN = ZERO
048300                OR PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB)
048400                   NOT < PARM-MAXIMUM-PATIENTS OF PARM-RECORD
048500                OR POOLS-ARE-EXHAUSTED.
048600 510-EXIT.
048700     EXIT.
048800 
048900 520-TAKE-ONE-CROSS-TEAM.
049000     EVALUATE TRUE
049100         WHEN PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = "A"
049200              AND WS-POOL-A > ZERO
049300             SUBTRACT 1 FROM WS-POOL-A
049400             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
049500         WHEN PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = "B"
049600              AND WS-POOL-B > ZERO
049700             SUBTRACT 1 FROM WS-POOL-B
049800             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
049900         WHEN PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = "N"
050000              AND WS-POOL-N > ZERO
050100             SUBTRACT 1 FROM WS-POOL-N
050200             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
050300         WHEN WS-POOL-A > ZERO
050400             SUBTRACT 1 FROM WS-POOL-A
050500             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
050600         WHEN WS-POOL-B > ZERO
050700             SUBTRACT 1 FROM WS-POOL-B
050800             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
050900         WHEN WS-POOL-N > ZERO
051000             SUBTRACT 1 FROM WS-POOL-N
051100             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
051200         WHEN OTHER
051300             MOVE "Y" TO POOLS-EXHAUSTED-SW
051400     END-EVALUATE.
051500 520-EXIT.
051600     EXIT.
051700 
051800******************************************************************
051900* 600 SERIES - PHASE 4 - EVEN DISTRIBUTION OF WHAT IS LEFT.
052000* OPERATES ONLY OVER NON-NEW PHYSICIANS STILL UNDER THE CAP AT
052100* THE START OF THE PHASE (THE "ELIGIBLE SET").  08/11/94 JDS -
052200* CCMC-0312 - TEAM N IS WALKED FIRST AGAINST ITS OWN POOL BEFORE
052300* THE EQUALIZED TARGETS ARE COMPUTED.
052400******************************************************************
052500 600-PHASE4-EVEN-DISTRIBUTION.
052600     MOVE "600-PHASE4-EVEN-DISTRIBUTION" TO PARA-NAME.
052700     PERFORM 605-MARK-ELIGIBLE-PHYSICIAN THRU 605-EXIT
052800             VARYING ROW-SUB FROM 1 BY 1
052900             UNTIL ROW-SUB > TABLE-COUNT.
053000 
053100     PERFORM 610-BUILD-TEAM-N-ORDER THRU 610-EXIT.
053200     IF ELIGIBLE-COUNT > 0 AND WS-POOL-N > ZERO
053300         PERFORM 615-SORT-ORDER-BY-TOTAL THRU 615-EXIT
053400         PERFORM 620-WALK-ORDER-FOR-TEAM-N THRU 620-EXIT.
053500 
053600     COMPUTE WS-POOL-BYTES =
053700         WS-POOL-A + WS-POOL-B + WS-POOL-N.
053800     MOVE ZERO TO TOTAL-NEEDED.
053900 
054000     PERFORM 630-BUILD-ELIGIBLE-ORDER THRU 630-EXIT
054100             VARYING ROW-SUB FROM 1 BY 1
054200             UNTIL ROW-SUB > TABLE-COUNT.
054300 
054400     IF WS-POOL-BYTES = ZERO OR ELIGIBLE-COUNT = ZERO
054500         GO TO 600-EXIT.
054600 
054700     PERFORM 640-SUM-GAIN-OVER-ELIGIBLE THRU 640-EXIT
054800             VARYING ORDER-SUB FROM 1 BY 1
054900             UNTIL ORDER-SUB > ELIGIBLE-COUNT.
055000     COMPUTE TOTAL-NEEDED = GAIN-SUM + WS-POOL-BYTES.
055100     DIVIDE TOTAL-NEEDED BY ELIGIBLE-COUNT
055200         GIVING WS-BASE-GAIN
055300         REMAINDER WS-REM-GAIN.
055400 
055500     PERFORM 650-SORT-ORDER-BY-INITIAL-TOTAL THRU 650-EXIT.
055600     PERFORM 660-ASSIGN-TARGETS THRU 660-EXIT
055700             VARYING ORDER-SUB FROM 1 BY 1
055800             UNTIL ORDER-SUB > ELIGIBLE-COUNT.
055900 
056000     COMPUTE WS-SWEEP-LIMIT = WS-POOL-BYTES * 3.
056100     MOVE ZERO TO WS-SWEEP-COUNT.
056200     MOVE "Y" TO PROGRESS-MADE-SW.
056300     PERFORM 670-ONE-DISTRIBUTION-SWEEP THRU 670-EXIT
056400             UNTIL WS-POOL-BYTES = ZERO
056500                OR NOT PROGRESS-WAS-MADE
056600                OR WS-SWEEP-COUNT > WS-SWEEP-LIMIT.
056700 
056800     IF WS-POOL-BYTES > ZERO
056900         PERFORM 680-FINAL-MOP-UP THRU 680-EXIT.
057000 600-EXIT.
057100     EXIT.
057200 
057300 605-MARK-ELIGIBLE-PHYSICIAN.
057400     MOVE "N" TO WS-ELIGIBLE-SW(ROW-SUB).
057500     IF NOT PHY-IS-NEW OF WS-PHY-DATA(ROW-SUB)
057600         AND PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) <
057700             PARM-MAXIMUM-PATIENTS OF PARM-RECORD
057800         MOVE "Y" TO WS-ELIGIBLE-SW(ROW-SUB).
057900 605-EXIT.
058000     EXIT.
058100 
058200 610-BUILD-TEAM-N-ORDER.
058300     MOVE ZERO TO ELIGIBLE-COUNT.
058400     PERFORM 612-ADD-IF-TEAM-N THRU 612-EXIT
058500             VARYING ROW-SUB FROM 1 BY 1
058600             UNTIL ROW-SUB > TABLE-COUNT.
058700 610-EXIT.
058800     EXIT.
058900 
059000 612-ADD-IF-TEAM-N.
059100     IF WS-IS-ELIGIBLE(ROW-SUB)
059200         AND PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = "N"
059300         ADD +1 TO ELIGIBLE-COUNT
059400         MOVE ROW-SUB TO WS-ORDER-ENTRY(ELIGIBLE-COUNT).
059500 612-EXIT.
059600     EXIT.
059700 
059800 615-SORT-ORDER-BY-TOTAL.
059900     MOVE "Y" TO SWAPPED-THIS-PASS-SW.
060000     PERFORM 617-ONE-SORT-PASS THRU 617-EXIT
060100             UNTIL NOT SWAPPED-THIS-PASS.
060200 615-EXIT.
060300     EXIT.
060400 
060500 617-ONE-SORT-PASS.
060600     MOVE "N" TO SWAPPED-THIS-PASS-SW.
060700     PERFORM 618-COMPARE-AND-SWAP-TOTAL THRU 618-EXIT
060800             VARYING ORDER-SUB FROM 1 BY 1
060900             UNTIL ORDER-SUB > ELIGIBLE-COUNT - 1.
061000 617-EXIT.
061100     EXIT.
061200 
061300 618-COMPARE-AND-SWAP-TOTAL.
061400     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
061500     MOVE WS-ORDER-ENTRY(ORDER-SUB + 1) TO ROW-SUB2.
061600     IF PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) >
061700        PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB2)
061800         MOVE WS-ORDER-ENTRY(ORDER-SUB) TO WS-SORT-KEY-1
061900         MOVE WS-ORDER-ENTRY(ORDER-SUB + 1)
062000             TO WS-ORDER-ENTRY(ORDER-SUB)
062100         MOVE WS-SORT-KEY-1 TO WS-ORDER-ENTRY(ORDER-SUB + 1)
062200         MOVE "Y" TO SWAPPED-THIS-PASS-SW.
062300 618-EXIT.
062400     EXIT.
062500 
062600 620-WALK-ORDER-FOR-TEAM-N.
062700     PERFORM 622-GIVE-ONE-TEAM-N THRU 622-EXIT
062800             VARYING ORDER-SUB FROM 1 BY 1
062900             UNTIL ORDER-SUB > ELIGIBLE-COUNT
063000                OR WS-POOL-N = ZERO.
063100 620-EXIT.
063200     EXIT.
063300 
063400 622-GIVE-ONE-TEAM-N.
063500     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
063600     IF PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) <
063700        PARM-MAXIMUM-PATIENTS OF PARM-RECORD
063800         SUBTRACT 1 FROM WS-POOL-N
063900         PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT.
064000 622-EXIT.
064100     EXIT.
064200 
064300 630-BUILD-ELIGIBLE-ORDER.
064400     IF ROW-SUB = 1
064500         MOVE ZERO TO ELIGIBLE-COUNT.
064600     IF WS-IS-ELIGIBLE(ROW-SUB)
064700         ADD +1 TO ELIGIBLE-COUNT
064800         MOVE ROW-SUB TO WS-ORDER-ENTRY(ELIGIBLE-COUNT).
064900 630-EXIT.
065000     EXIT.
065100 
065200 640-SUM-GAIN-OVER-ELIGIBLE.
065300     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
065400     IF ORDER-SUB = 1
065500         MOVE ZERO TO GAIN-SUM.
065600     COMPUTE GAIN-SUM = GAIN-SUM +
065700         PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) -
065800         WS-INITIAL-TOTAL(ROW-SUB).
065900 640-EXIT.
066000     EXIT.
066100 
066200****** SORTS THE ELIGIBLE ORDER TABLE ASCENDING BY (INITIAL-TOTAL,
066300****** CURRENT TOTAL-PATIENTS) - LOWEST STARTING LOAD GETS THE
066400****** LARGER EVEN-DISTRIBUTION TARGET
066500 650-SORT-ORDER-BY-INITIAL-TOTAL.
066600     MOVE "Y" TO SWAPPED-THIS-PASS-SW.
066700     PERFORM 652-ONE-SORT-PASS THRU 652-EXIT
066800             UNTIL NOT SWAPPED-THIS-PASS.
066900 650-EXIT.
067000     EXIT.
067100 
067200 652-ONE-SORT-PASS.
067300     MOVE "N" TO SWAPPED-THIS-PASS-SW.
067400     PERFORM 654-COMPARE-AND-SWAP-INITIAL THRU 654-EXIT
067500             VARYING ORDER-SUB FROM 1 BY 1
067600             UNTIL ORDER-SUB > ELIGIBLE-COUNT - 1.
067700 652-EXIT.
067800     EXIT.
067900 
068000 654-COMPARE-AND-SWAP-INITIAL.
068100     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
068200     MOVE WS-ORDER-ENTRY(ORDER-SUB + 1) TO ROW-SUB2.
068300     MOVE "N" TO PROGRESS-MADE-SW.
068400     IF WS-INITIAL-TOTAL(ROW-SUB) > WS-INITIAL-TOTAL(ROW-SUB2)
068500         MOVE "Y" TO PROGRESS-MADE-SW
068600     ELSE
068700     IF WS-INITIAL-TOTAL(ROW-SUB) = WS-INITIAL-TOTAL(ROW-SUB2)
068800         AND PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) >
068900             PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB2)
069000         MOVE "Y" TO PROGRESS-MADE-SW.
069100     IF PROGRESS-MADE-SW = "Y"
069200         MOVE WS-ORDER-ENTRY(ORDER-SUB) TO WS-SORT-KEY-1
069300         MOVE WS-ORDER-ENTRY(ORDER-SUB + 1)
069400             TO WS-ORDER-ENTRY(ORDER-SUB)
069500         MOVE WS-SORT-KEY-1 TO WS-ORDER-ENTRY(ORDER-SUB + 1)
069600         MOVE "Y" TO SWAPPED-THIS-PASS-SW.
069700 654-EXIT.
069800     EXIT.
069900 
070000 660-ASSIGN-TARGETS.
070100     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
070200     IF ORDER-SUB NOT > WS-REM-GAIN
070300         COMPUTE WS-TARGET-GAIN(ROW-SUB) = WS-BASE-GAIN + 1
070400     ELSE
070500         MOVE WS-BASE-GAIN TO WS-TARGET-GAIN(ROW-SUB).
070600 660-EXIT.
070700     EXIT.
070800 
070900****** ONE FULL SWEEP OF THE ELIGIBLE SET IN TARGET ORDER - A
071000****** SWEEP THAT MAKES NO PROGRESS STOPS THE DISTRIBUTION LOOP
071100 670-ONE-DISTRIBUTION-SWEEP.
071200     ADD +1 TO WS-SWEEP-COUNT.
071300     MOVE "N" TO PROGRESS-MADE-SW.
071400     PERFORM 675-TRY-ONE-PHYSICIAN THRU 675-EXIT
071500             VARYING ORDER-SUB FROM 1 BY 1
071600             UNTIL ORDER-SUB > ELIGIBLE-COUNT
071700                OR WS-POOL-BYTES = ZERO.
071800 670-EXIT.
071900     EXIT.
072000 
072100 675-TRY-ONE-PHYSICIAN.
072200     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
072300     COMPUTE WS-REM-GAIN =
072400         PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) -
072500         WS-INITIAL-TOTAL(ROW-SUB).
072600     IF WS-REM-GAIN NOT < WS-TARGET-GAIN(ROW-SUB)
072700         GO TO 675-EXIT.
072800     IF PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) NOT <
072900        PARM-MAXIMUM-PATIENTS OF PARM-RECORD
073000         GO TO 675-EXIT.
073100 
073200     EVALUATE TRUE
073300         WHEN PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = "A"
073400              AND WS-POOL-A > ZERO
073500             SUBTRACT 1 FROM WS-POOL-A
073600             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
073700             MOVE "Y" TO PROGRESS-MADE-SW
073800         WHEN PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = "B"
073900              AND WS-POOL-B > ZERO
074000             SUBTRACT 1 FROM WS-POOL-B
074100             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
074200             MOVE "Y" TO PROGRESS-MADE-SW
074300         WHEN PHY-TEAM OF WS-PHY-DATA(ROW-SUB) = "N"
074400              AND WS-POOL-N > ZERO
074500             SUBTRACT 1 FROM WS-POOL-N
074600             PERFORM 430-CREDIT-ONE-PATIENT THRU 430-EXIT
074700             MOVE "Y" TO PROGRESS-MADE-SW
074800         WHEN OTHER
074900             PERFORM 520-TAKE-ONE-CROSS-TEAM THRU 520-EXIT
075000             IF NOT POOLS-ARE-EXHAUSTED
075100                 MOVE "Y" TO PROGRESS-MADE-SW
075200             END-IF
075300     END-EVALUATE.
075400     COMPUTE WS-POOL-BYTES = WS-POOL-A + WS-POOL-B + WS-POOL-N.
075500 675-EXIT.
075600     EXIT.
075700 
075800****** 680 SERIES - FINAL MOP-UP - DESCENDING BY HOW FAR SHORT OF
075900****** TARGET EACH PHYSICIAN STILL IS, TIE-BROKEN BY CURRENT TOTAL
076000 680-FINAL-MOP-UP.
076100     PERFORM 682-SORT-ORDER-BY-SHORTFALL THRU 682-EXIT.
076200     PERFORM 688-MOP-UP-ONE-PHYSICIAN THRU 688-EXIT
076300             VARYING ORDER-SUB FROM 1 BY 1
076400             UNTIL ORDER-SUB > ELIGIBLE-COUNT
076500                OR WS-POOL-BYTES = ZERO.
076600 680-EXIT.
076700     EXIT.
076800 
076900 682-SORT-ORDER-BY-SHORTFALL.
077000     MOVE "Y" TO SWAPPED-THIS-PASS-SW.
077100     PERFORM 684-ONE-SORT-PASS THRU 684-EXIT
077200             UNTIL NOT SWAPPED-THIS-PASS.
077300 682-EXIT.
077400     EXIT.
077500 
077600 684-ONE-SORT-PASS.
077700     MOVE "N" TO SWAPPED-THIS-PASS-SW.
077800     PERFORM 686-COMPARE-AND-SWAP-SHORTFALL THRU 686-EXIT
077900             VARYING ORDER-SUB FROM 1 BY 1
078000             UNTIL ORDER-SUB > ELIGIBLE-COUNT - 1.
078100 684-EXIT.
078200     EXIT.
078300 
078400 686-COMPARE-AND-SWAP-SHORTFALL.
078500     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
078600     MOVE WS-ORDER-ENTRY(ORDER-SUB + 1) TO ROW-SUB2.
078700     COMPUTE WS-SORT-KEY-1 = WS-TARGET-GAIN(ROW-SUB) -
078800         (PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) -
078900          WS-INITIAL-TOTAL(ROW-SUB)).
079000     COMPUTE WS-SORT-KEY-2 = WS-TARGET-GAIN(ROW-SUB2) -
079100         (PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB2) -
079200          WS-INITIAL-TOTAL(ROW-SUB2)).
079300     MOVE "N" TO PROGRESS-MADE-SW.
079400     IF WS-SORT-KEY-1 < WS-SORT-KEY-2
079500         MOVE "Y" TO PROGRESS-MADE-SW
079600     ELSE
079700     IF WS-SORT-KEY-1 = WS-SORT-KEY-2
079800         AND PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) <
079900             PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB2)
080000         MOVE "Y" TO PROGRESS-MADE-SW.
080100     IF PROGRESS-MADE-SW = "Y"
080200         MOVE WS-ORDER-ENTRY(ORDER-SUB) TO WS-SORT-KEY-1
080300         MOVE WS-ORDER-ENTRY(ORDER-SUB + 1)
080400             TO WS-ORDER-ENTRY(ORDER-SUB)
080500         MOVE WS-SORT-KEY-1 TO WS-ORDER-ENTRY(ORDER-SUB + 1)
080600         MOVE "Y" TO SWAPPED-THIS-PASS-SW.
080700 686-EXIT.
080800     EXIT.
080900 
081000 688-MOP-UP-ONE-PHYSICIAN.
081100     MOVE WS-ORDER-ENTRY(ORDER-SUB) TO ROW-SUB.
081200     COMPUTE WS-REM-GAIN =
081300         PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) -
081400         WS-INITIAL-TOTAL(ROW-SUB).
081500     IF WS-REM-GAIN NOT < WS-TARGET-GAIN(ROW-SUB)
081600         GO TO 688-EXIT.
081700     IF PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) NOT <
081800        PARM-MAXIMUM-PATIENTS OF PARM-RECORD
081900         GO TO 688-EXIT.
082000 
082100     PERFORM 520-TAKE-ONE-CROSS-TEAM THRU 520-EXIT.
082200 688-EXIT.
082300     EXIT.
082400 
082500******************************************************************
082600* 700 SERIES - PHASE 5 - FINAL VERIFICATION.  NEW PHYSICIANS WHO
082700* STARTED AT OR ABOVE THE NEW-START-NUMBER MUST END THE RUN WITH
082800* ZERO GAIN - GAINED PATIENTS ARE REMOVED, NOT RETURNED TO POOL.
082900******************************************************************
083000 700-PHASE5-FINAL-VERIFICATION.
083100     MOVE "700-PHASE5-FINAL-VERIFICATION" TO PARA-NAME.
083200     PERFORM 710-VERIFY-ONE-PHYSICIAN THRU 710-EXIT
083300             VARYING ROW-SUB FROM 1 BY 1
083400             UNTIL ROW-SUB > TABLE-COUNT.
083500 700-EXIT.
083600     EXIT.
083700 
083800 710-VERIFY-ONE-PHYSICIAN.
083900     IF NOT PHY-IS-NEW OF WS-PHY-DATA(ROW-SUB)
084000         GO TO 710-EXIT.
084100     IF WS-INITIAL-TOTAL(ROW-SUB) <
084200        PARM-NEW-START-NUMBER OF PARM-RECORD
084300         GO TO 710-EXIT.
084400     IF PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB) >
084500        WS-INITIAL-TOTAL(ROW-SUB)
084600         MOVE WS-INITIAL-TOTAL(ROW-SUB)
084700             TO PHY-TOTAL-PATIENTS OF WS-PHY-DATA(ROW-SUB).
084800 710-EXIT.
084900     EXIT.
085000 
085100******************************************************************
085200* 800 SERIES - HAND THE FINISHED TABLE TO PHYRPT FOR THE RESULTS
085300* REPORT AND SUMMARY, THEN SAVE THE UPDATED CENSUS AND THE NEW
085400* MASTER ROSTER.
085500******************************************************************
085600 800-BUILD-RESULTS-AND-SAVE.
085700     MOVE "800-BUILD-RESULTS-AND-SAVE" TO PARA-NAME.
085800     CALL 'PHYRPT' USING TABLE-COUNT, WS-PHY-TABLE,
085900                          WS-POOLS-AREA, RETURN-CD.
086000     IF RETURN-CD < 0
086100         MOVE "*** PHYRPT REPORT FAILED" TO ABEND-REASON
086200         GO TO 1000-ABEND-RTN.
086300 
086400     CALL 'PHYCEN' USING WS-FUNC-SAVE, TABLE-COUNT, WS-PHY-TABLE,
086500                           YEST-COUNT, WS-YEST-TABLE, RETURN-CD.
086600     IF RETURN-CD < 0
086700         MOVE "*** PHYCEN CENSUS SAVE FAILED" TO ABEND-REASON
086800         GO TO 1000-ABEND-RTN.
086900 
087000     PERFORM 820-BUILD-MASTER-NAME-LIST THRU 820-EXIT.
087100     CALL 'PHYROST' USING WS-FUNC-SAVE, WS-FILE-MASTER,
087200         TABLE-COUNT, WS-YEST-TABLE,
087300                           RETURN-CD.
087400     IF RETURN-CD < 0
087500         MOVE "*** PHYROST MASTER SAVE FAILED" TO ABEND-REASON
087600         GO TO 1000-ABEND-RTN.
087700 800-EXIT.
087800     EXIT.
087900 
088000****** REBUILDS THE NAME TABLE (RE-USING THE YESTERDAY-TABLE AREA,
088100****** DONE WITH ITS ORIGINAL JOB BY THIS POINT) FROM TODAY'S
088200****** PHYSICIANS SO PHYROST CAN WRITE TOMORROW'S MASTER LIST
088300 820-BUILD-MASTER-NAME-LIST.
088400     PERFORM 825-COPY-ONE-NAME THRU 825-EXIT
088500             VARYING ROW-SUB FROM 1 BY 1
088600             UNTIL ROW-SUB > TABLE-COUNT.
088700 820-EXIT.
088800     EXIT.
088900 
089000 825-COPY-ONE-NAME.
089100     MOVE PHY-NAME OF WS-PHY-DATA(ROW-SUB)
089200         TO WS-YEST-NAME(ROW-SUB).
089300 825-EXIT.
089400     EXIT.
089500 
089600 1000-ABEND-RTN.
089700     DISPLAY "*** ABNORMAL END OF JOB - PHYALLOC ***" UPON CONSOLE.
089800     DISPLAY ABEND-REASON UPON CONSOLE.
089900     DISPLAY PARA-NAME UPON CONSOLE.
090000     MOVE ZERO TO ONE-VAL.
090100     DIVIDE ZERO-VAL INTO ONE-VAL.
090200     GOBACK.
