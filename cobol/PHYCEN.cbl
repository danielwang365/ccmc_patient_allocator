000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHYCEN.
000300 AUTHOR. J. D. SULLIVAN.
000400 INSTALLATION. CCMC DATA PROCESSING.
000500 DATE-WRITTEN. 04/09/91.
000600 DATE-COMPILED. 04/09/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM LOADS OR SAVES THE DAILY PHYSICIAN
001300*          CENSUS FILE FOR PHYALLOC.
001400*
001500*          ON LOAD IT EDITS AND DEFAULTS EVERY FIELD ON EVERY
001600*          RECORD, NORMALIZES THE YESTERDAY COLUMN AGAINST THE
001700*          PRIOR-DAY ROSTER TABLE PASSED IN BY THE CALLER, THEN
001800*          SORTS THE RESULTING TABLE ASCENDING BY PHYSICIAN NAME.
001900*          EVERYTHING DOWNSTREAM IN PHYALLOC RELIES ON THE TABLE
002000*          COMING BACK IN THIS ORDER.
002100*
002200*          ON SAVE IT WRITES THE TABLE BACK OUT IN TABLE ORDER,
002300*          ONE FIXED-LAYOUT RECORD PER PHYSICIAN, NO HEADER LINE.
002400*
002500******************************************************************
002600*
002700*     CHANGE LOG
002800*
002900*     DATE      BY   TICKET     DESCRIPTION
003000*     --------  ---  ---------  ------------------------------
003100*     04/09/91  JDS  CCMC-0098  ORIGINAL PROGRAM
003200*     10/02/91  JDS  CCMC-0140  ADDED YESTERDAY-ROSTER CARRY
003300*                               FORWARD (BLANK YESTERDAY + NAME
003400*                               ON YESTERDAY'S LIST = OWN NAME)
003500*     02/20/93  ROB  CCMC-0245  BLANK PHYSICIAN-NAME RECORDS ARE
003600*                               NOW SKIPPED ENTIRELY RATHER THAN
003700*                               LOADED WITH SPACES
003800*     05/17/95  JDS  CCMC-0339  SENTINEL TEXT ("NAN","TRUE",
003900*                               "FALSE","NONE") ON YESTERDAY NOW
004000*                               TREATED AS BLANK - SPREADSHEET
004100*                               EXPORT QUIRK, SEE CCMC-0338 ON
004200*                               PHYROST FOR THE SAME FIX THERE
004300*     11/02/96  TGD  CCMC-0356  WORKING-FLAG NOW DEFAULTS TO "Y"
004400*                               (ON DUTY) RATHER THAN "N" - THE
004500*                               OLD DEFAULT WAS SILENTLY BENCHING
004600*                               EVERY PHYSICIAN WITH A BLANK FLAG
004700*     01/11/99  ROB  CCMC-0418  Y2K REVIEW - NO DATE FIELDS ON
004800*                               THIS RECORD, CLOSED NO CHANGE
004900*     03/08/04  JDS  CCMC-0520  TABLE SIZE RAISED FROM 40 TO 50
005000*     09/14/07  TGD  CCMC-0601  SORT CONFIRMED STABLE FOR TIES -
005100*                               ALLOCATOR PHASE 1 DEPENDS ON THIS
005200*
005300******************************************************************
005400 
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PHY-CENSUS-FILE
006400     ASSIGN TO UT-S-PHYCEN
006500       ORGANIZATION IS LINE SEQUENTIAL
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS CEN-FCODE.
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100****** ONE PHYSICIAN PER RECORD - SEE PHYREC COPYMEMBER
007200****** SAME LAYOUT SERVES CENSUS-IN AND CENSUS-OUT
007300 FD  PHY-CENSUS-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 88 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS PHY-CENSUS-REC.
007900 01  PHY-CENSUS-REC                  PIC X(88).
008000 
008100 WORKING-STORAGE SECTION.
008200 
008300 01  FILE-STATUS-CODES.
008400     05  CEN-FCODE                   PIC X(2).
008500         88  CEN-READ-OK              VALUE "00".
008600         88  CEN-AT-END               VALUE "10".
008700         88  CEN-FILE-NOT-FOUND       VALUE "35".
008800     05  FILLER                      PIC X(01).
008900 
009000** QSAM FILE
009100 COPY PHYREC.
009200 
009300 01  WS-SENTINEL-TABLE.
009400     05  FILLER  PIC X(20) VALUE "NAN".
009500     05  FILLER  PIC X(20) VALUE "TRUE".
009600     05  FILLER  PIC X(20) VALUE "FALSE".
009700     05  FILLER  PIC X(20) VALUE "NONE".
009800 01  WS-SENTINEL-TABLE-R REDEFINES WS-SENTINEL-TABLE.
009900     05  WS-SENTINEL OCCURS 4 TIMES  PIC X(20).
010000 
010100 01  WS-SORT-HOLD-AREA               PIC X(88).
010200 01  WS-SORT-HOLD-R REDEFINES WS-SORT-HOLD-AREA.
010300     05  WS-SORT-HOLD                PIC X(88).
010400 
010500 01  WS-EDIT-COUNTS-AREA             PIC X(16).
010600 01  WS-EDIT-COUNTS-R REDEFINES WS-EDIT-COUNTS-AREA.
010700     05  WS-FIELDS-DEFAULTED         PIC 9(08) COMP.
010800     05  WS-RECS-SKIPPED             PIC 9(08) COMP.
010900 
011000 01  FLAGS-AND-SWITCHES.
011100     05  CEN-FUNCTION-SW             PIC X(01).
011200         88  CEN-FUNCTION-LOAD        VALUE "L".
011300         88  CEN-FUNCTION-SAVE        VALUE "S".
011400     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
011500         88  NO-MORE-DATA             VALUE "N".
011600     05  RECORD-IS-VALID-SW          PIC X(01).
011700         88  RECORD-IS-VALID          VALUE "Y".
011800     05  FOUND-ON-YESTERDAY-SW       PIC X(01).
011900         88  FOUND-ON-YESTERDAY       VALUE "Y".
012000     05  YESTERDAY-IS-SENTINEL-SW    PIC X(01).
012100         88  YESTERDAY-IS-SENTINEL    VALUE "Y".
012200     05  SWAPPED-THIS-PASS-SW        PIC X(01).
012300         88  SWAPPED-THIS-PASS        VALUE "Y".
012400     05  FILLER                      PIC X(01).
012500 
012600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012700     05  TABLE-COUNT                 PIC 9(04) COMP.
012800     05  ROW-SUB                     PIC 9(04) COMP.
012900     05  YEST-SUB                    PIC 9(04) COMP.
013000     05  SENT-SUB                    PIC 9(04) COMP.
013100     05  RETURN-CD                   PIC S9(04) COMP.
013200     05  FILLER                      PIC X(01).
013300 
013400 COPY ABENDREC.
013500 
013600 LINKAGE SECTION.
013700 01  LK-CEN-FUNCTION                 PIC X(01).
013800 01  LK-TABLE-COUNT                  PIC 9(04) COMP.
013900 01  LK-PHY-TABLE.
014000     05  LK-PHY-ENTRY OCCURS 50 TIMES.
014100         10  LK-PHY-DATA.
014200             15  PHY-YESTERDAY           PIC X(20).
014300             15  FILLER                  PIC X(01).
014400             15  PHY-NAME                PIC X(20).
014500             15  FILLER                  PIC X(01).
014600             15  PHY-TEAM                PIC X(01).
014700             15  FILLER                  PIC X(01).
014800             15  PHY-NEW-FLAG            PIC X(01).
014900             15  FILLER                  PIC X(01).
015000             15  PHY-BUFFER-FLAG         PIC X(01).
015100             15  FILLER                  PIC X(01).
015200             15  PHY-WORKING-FLAG        PIC X(01).
015300             15  FILLER                  PIC X(01).
015400             15  PHY-TOTAL-PATIENTS      PIC 9(04).
015500             15  FILLER                  PIC X(01).
015600             15  PHY-STEP-DOWN-PATIENTS  PIC 9(04).
015700             15  FILLER                  PIC X(01).
015800             15  PHY-TRANSFERRED-PATIENTS PIC 9(04).
015900             15  FILLER                  PIC X(01).
016000             15  PHY-TRADED-PATIENTS     PIC 9(04).
016100             15  FILLER                  PIC X(20).
016200 01  LK-YEST-COUNT                   PIC 9(04) COMP.
016300 01  LK-YEST-TABLE.
016400     05  LK-YEST-NAME OCCURS 50 TIMES PIC X(20).
016500     05  FILLER                      PIC X(01).
016600 01  LK-RETURN-CD                    PIC S9(04) COMP.
016700 
016800 PROCEDURE DIVISION USING LK-CEN-FUNCTION, LK-TABLE-COUNT,
016900                           LK-PHY-TABLE, LK-YEST-COUNT,
017000                           LK-YEST-TABLE, LK-RETURN-CD.
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017200     PERFORM 100-MAINLINE THRU 100-EXIT.
017300     GOBACK.
017400 
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     MOVE ZERO TO LK-RETURN-CD.
017800     MOVE ZERO TO WS-FIELDS-DEFAULTED, WS-RECS-SKIPPED.
017900     MOVE LK-CEN-FUNCTION TO CEN-FUNCTION-SW.
018000 000-EXIT.
018100     EXIT.
018200 
018300 100-MAINLINE.
018400     MOVE "100-MAINLINE" TO PARA-NAME.
018500     IF CEN-FUNCTION-LOAD
018600         PERFORM 200-LOAD-CENSUS THRU 200-EXIT
018700     ELSE
018800     IF CEN-FUNCTION-SAVE
018900         PERFORM 700-SAVE-CENSUS THRU 700-EXIT
019000     ELSE
019100         MOVE "*** INVALID CEN-FUNCTION-SW" TO ABEND-REASON
019200         GO TO 1000-ABEND-RTN.
019300 100-EXIT.
019400     EXIT.
019500 
019600 200-LOAD-CENSUS.
019700     MOVE "200-LOAD-CENSUS" TO PARA-NAME.
019800     MOVE ZERO TO TABLE-COUNT.
019900     OPEN INPUT PHY-CENSUS-FILE.
020000     IF CEN-FILE-NOT-FOUND
020100         MOVE "*** CENSUS FILE NOT FOUND" TO ABEND-REASON
020200         GO TO 1000-ABEND-RTN.
020300 
020400     MOVE "Y" TO MORE-DATA-SW.
020500     PERFORM 210-READ-ONE-PHYSICIAN THRU 210-EXIT
020600             UNTIL NO-MORE-DATA.
020700     CLOSE PHY-CENSUS-FILE.
020800 
020900     PERFORM 500-SORT-PHYSICIAN-TABLE THRU 500-EXIT.
021000     MOVE TABLE-COUNT TO LK-TABLE-COUNT.
021100 200-EXIT.
021200     EXIT.
021300 
021400 210-READ-ONE-PHYSICIAN.
021500     MOVE "210-READ-ONE-PHYSICIAN" TO PARA-NAME.
021600     READ PHY-CENSUS-FILE INTO PHY-RECORD
021700         AT END MOVE "N" TO MORE-DATA-SW
021800     END-READ.
021900     IF NO-MORE-DATA
022000         GO TO 210-EXIT.
022100 
022200     PERFORM 300-EDIT-AND-LOAD-ONE THRU 300-EXIT.
022300 210-EXIT.
022400     EXIT.
022500 
022600 300-EDIT-AND-LOAD-ONE.
022700     MOVE "300-EDIT-AND-LOAD-ONE" TO PARA-NAME.
022800     MOVE "Y" TO RECORD-IS-VALID-SW.
022900     IF PHY-NAME OF PHY-RECORD = SPACES
023000         MOVE "N" TO RECORD-IS-VALID-SW
023100         ADD +1 TO WS-RECS-SKIPPED
023200         GO TO 300-EXIT.
023300 
023400     PERFORM 320-NORMALIZE-YESTERDAY THRU 320-EXIT.
023500     PERFORM 340-DEFAULT-TEAM-AND-FLAGS THRU 340-EXIT.
023600     PERFORM 360-DEFAULT-NUMERIC-FIELDS THRU 360-EXIT.
023700 
023800     IF TABLE-COUNT < 50
023900         ADD +1 TO TABLE-COUNT
024000         MOVE PHY-RECORD TO LK-PHY-DATA(TABLE-COUNT).
024100 300-EXIT.
024200     EXIT.
024300 
024400 320-NORMALIZE-YESTERDAY.
024500     MOVE "320-NORMALIZE-YESTERDAY" TO PARA-NAME.
024600     MOVE "N" TO YESTERDAY-IS-SENTINEL-SW.
024700     PERFORM 325-CHECK-ONE-SENTINEL THRU 325-EXIT
024800             VARYING SENT-SUB FROM 1 BY 1
024900             UNTIL SENT-SUB > 4.
025000     IF YESTERDAY-IS-SENTINEL
025100         MOVE SPACES TO PHY-YESTERDAY OF PHY-RECORD.
025200 
025300     IF PHY-YESTERDAY OF PHY-RECORD = SPACES
025400         MOVE "N" TO FOUND-ON-YESTERDAY-SW
025500         PERFORM 330-SEARCH-YESTERDAY-TABLE THRU 330-EXIT
025600                 VARYING YEST-SUB FROM 1 BY 1
025700                 UNTIL YEST-SUB > LK-YEST-COUNT
025800         IF FOUND-ON-YESTERDAY
025900             MOVE PHY-NAME OF PHY-RECORD
026000                 TO PHY-YESTERDAY OF PHY-RECORD.
026100 320-EXIT.
026200     EXIT.
026300 
026400 325-CHECK-ONE-SENTINEL.
026500     IF PHY-YESTERDAY OF PHY-RECORD = WS-SENTINEL(SENT-SUB)
026600         MOVE "Y" TO YESTERDAY-IS-SENTINEL-SW.
026700 325-EXIT.
026800     EXIT.
026900 
027000 330-SEARCH-YESTERDAY-TABLE.
027100     IF LK-YEST-NAME(YEST-SUB) = PHY-NAME OF PHY-RECORD
027200         MOVE "Y" TO FOUND-ON-YESTERDAY-SW.
027300 330-EXIT.
027400     EXIT.
027500 
027600 340-DEFAULT-TEAM-AND-FLAGS.
027700     MOVE "340-DEFAULT-TEAM-AND-FLAGS" TO PARA-NAME.
027800     IF PHY-TEAM OF PHY-RECORD = SPACES
027900         MOVE "A" TO PHY-TEAM OF PHY-RECORD
028000         ADD +1 TO WS-FIELDS-DEFAULTED.
028100     IF PHY-NEW-FLAG OF PHY-RECORD NOT = "Y"
028200         AND PHY-NEW-FLAG OF PHY-RECORD NOT = "N"
028300         MOVE "N" TO PHY-NEW-FLAG OF PHY-RECORD
028400         ADD +1 TO WS-FIELDS-DEFAULTED.
028500     IF PHY-BUFFER-FLAG OF PHY-RECORD NOT = "Y"
028600         AND PHY-BUFFER-FLAG OF PHY-RECORD NOT = "N"
028700         MOVE "N" TO PHY-BUFFER-FLAG OF PHY-RECORD
028800         ADD +1 TO WS-FIELDS-DEFAULTED.
028900***** 11/02/96 TGD - DEFAULT CHANGED FROM "N" TO "Y" - CCMC-0356 -
029000***** A BLANK WORKING-FLAG MUST MEAN "ASSUME ON DUTY", NOT OFF
029100     IF PHY-WORKING-FLAG OF PHY-RECORD NOT = "Y"
029200         AND PHY-WORKING-FLAG OF PHY-RECORD NOT = "N"
029300         MOVE "Y" TO PHY-WORKING-FLAG OF PHY-RECORD
029400         ADD +1 TO WS-FIELDS-DEFAULTED.
029500 340-EXIT.
029600     EXIT.
029700 
029800 360-DEFAULT-NUMERIC-FIELDS.
029900     MOVE "360-DEFAULT-NUMERIC-FIELDS" TO PARA-NAME.
030000     IF PHY-TOTAL-PATIENTS OF PHY-RECORD IS NOT NUMERIC
030100         MOVE ZERO TO PHY-TOTAL-PATIENTS OF PHY-RECORD
030200         ADD +1 TO WS-FIELDS-DEFAULTED.
030300     IF PHY-STEP-DOWN-PATIENTS OF PHY-RECORD IS NOT NUMERIC
030400         MOVE ZERO TO PHY-STEP-DOWN-PATIENTS OF PHY-RECORD
030500         ADD +1 TO WS-FIELDS-DEFAULTED.
030600     IF PHY-TRANSFERRED-PATIENTS OF PHY-RECORD IS NOT NUMERIC
030700         MOVE ZERO TO PHY-TRANSFERRED-PATIENTS OF PHY-RECORD
030800         ADD +1 TO WS-FIELDS-DEFAULTED.
030900     IF PHY-TRADED-PATIENTS OF PHY-RECORD IS NOT NUMERIC
031000         MOVE ZERO TO PHY-TRADED-PATIENTS OF PHY-RECORD
031100         ADD +1 TO WS-FIELDS-DEFAULTED.
031200 360-EXIT.
031300     EXIT.
031400 
031500 500-SORT-PHYSICIAN-TABLE.
031600     MOVE "500-SORT-PHYSICIAN-TABLE" TO PARA-NAME.
031700******** 09/14/07 TGD - CONFIRMED STABLE - ADJACENT-SWAP BUBBLE
031800******** SORT NEVER REORDERS RECORDS THAT ARE ALREADY EQUAL ON
031900******** THE COMPARE KEY - PHASE 1 OF PHYALLOC RELIES ON THIS
032000     MOVE "Y" TO SWAPPED-THIS-PASS-SW.
032100     PERFORM 510-ONE-SORT-PASS THRU 510-EXIT
032200             UNTIL NOT SWAPPED-THIS-PASS.
032300 500-EXIT.
032400     EXIT.
032500 
032600 510-ONE-SORT-PASS.
032700     MOVE "N" TO SWAPPED-THIS-PASS-SW.
032800     PERFORM 520-COMPARE-AND-SWAP THRU 520-EXIT
032900             VARYING ROW-SUB FROM 1 BY 1
033000             UNTIL ROW-SUB > TABLE-COUNT - 1.
033100 510-EXIT.
033200     EXIT.
033300 
033400 520-COMPARE-AND-SWAP.
033500     IF PHY-NAME OF LK-PHY-DATA(ROW-SUB) >
033600        PHY-NAME OF LK-PHY-DATA(ROW-SUB + 1)
033700         MOVE LK-PHY-DATA(ROW-SUB) TO WS-SORT-HOLD
033800         MOVE LK-PHY-DATA(ROW-SUB + 1) TO LK-PHY-DATA(ROW-SUB)
033900         MOVE WS-SORT-HOLD TO LK-PHY-DATA(ROW-SUB + 1)
034000         MOVE "Y" TO SWAPPED-THIS-PASS-SW.
034100 520-EXIT.
034200     EXIT.
034300 
034400 700-SAVE-CENSUS.
034500     MOVE "700-SAVE-CENSUS" TO PARA-NAME.
034600     MOVE LK-TABLE-COUNT TO TABLE-COUNT.
034700     OPEN OUTPUT PHY-CENSUS-FILE.
034800     PERFORM 710-WRITE-ONE-PHYSICIAN THRU 710-EXIT
034900             VARYING ROW-SUB FROM 1 BY 1
035000             UNTIL ROW-SUB > TABLE-COUNT.
035100     CLOSE PHY-CENSUS-FILE.
035200 700-EXIT.
035300     EXIT.
035400 
035500 710-WRITE-ONE-PHYSICIAN.
035600     MOVE LK-PHY-DATA(ROW-SUB) TO PHY-RECORD.
035700     WRITE PHY-CENSUS-REC FROM PHY-RECORD.
035800 710-EXIT.
035900     EXIT.
036000 
036100 1000-ABEND-RTN.
036200     DISPLAY "*** ABNORMAL END OF JOB - PHYCEN ***" UPON CONSOLE.
036300     DISPLAY ABEND-REASON UPON CONSOLE.
036400     MOVE -1 TO LK-RETURN-CD.
036500     GOBACK.
