000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHYPARM.
000300 AUTHOR. R. OKONKWO-BELL.
000400 INSTALLATION. CCMC DATA PROCESSING.
000500 DATE-WRITTEN. 03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM LOADS OR SAVES THE SINGLE-RECORD
001300*          HOSPITALIST ALLOCATION PARAMETER FILE FOR PHYALLOC.
001400*
001500*          ON LOAD, ANY FIELD THAT IS MISSING (FILE NOT FOUND)
001600*          OR COMES IN NON-NUMERIC IS REPLACED WITH ITS SHOP-
001700*          STANDARD DEFAULT BEFORE CONTROL RETURNS TO THE CALLER.
001800*          ON SAVE, THE CALLER'S RECORD IS WRITTEN BACK AS-IS.
001900*
002000******************************************************************
002100*
002200*     CHANGE LOG
002300*
002400*     DATE      BY   TICKET     DESCRIPTION
002500*     --------  ---  ---------  ------------------------------
002600*     03/11/91  ROB  CCMC-0091  ORIGINAL PROGRAM
002700*     07/02/91  ROB  CCMC-0114  ADDED NEW-START-NUMBER DEFAULT
002800*     11/18/92  TGD  CCMC-0230  MINIMUM/MAXIMUM DEFAULTS WERE
002900*                               TRANSPOSED - FIXED
003000*     02/09/94  JDS  CCMC-0301  FILE-STATUS 35 (FILE NOT FOUND)
003100*                               NOW TREATED AS "USE ALL DEFAULTS"
003200*                               RATHER THAN AN ABEND
003300*     08/30/96  TGD  CCMC-0355  ADDED SAVE-SIDE FUNCTION SWITCH
003400*     01/14/99  ROB  CCMC-0419  Y2K - NO DATE FIELDS ON THIS
003500*                               RECORD, REVIEWED AND CLOSED
003600*     06/05/00  JDS  CCMC-0460  TIGHTENED NUMERIC-TEST ON EVERY
003700*                               FIELD, NOT JUST THE FIRST ONE
003800*     09/22/03  TGD  CCMC-0512  RENUMBERED PARAGRAPHS TO SHOP
003900*                               STANDARD 100/200/800/900 SERIES
004000*     02/11/09  ROB  CCMC-0606  MISSING-FILE PATH NO LONGER
004100*                               INITIALIZEs THE RECORD BEFORE
004200*                               DEFAULTING - THAT ZEROED EVERY
004300*                               NUMERIC FIELD SO 250'S NOT-
004400*                               NUMERIC TEST NEVER FIRED, SO
004500*                               EVERY DEFAULT EXCEPT THE ONES
004600*                               THAT HAPPEN TO BE ZERO WAS SKIPPED
004700*
004800******************************************************************
004900 
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT PHY-PARM-FILE
005900     ASSIGN TO UT-S-PHYPARM
006000       ORGANIZATION IS LINE SEQUENTIAL
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS PARM-FCODE.
006300 
006400 DATA DIVISION.
006500 FILE SECTION.
006600****** ONE-RECORD PARAMETER FILE - SEE PARMREC COPYMEMBER
006700 FD  PHY-PARM-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS PHY-PARM-REC.
007300 01  PHY-PARM-REC                    PIC X(80).
007400 01  PHY-PARM-REC-N REDEFINES PHY-PARM-REC.
007500     05  PHY-PARM-REC-NUMS           PIC 9(28).
007600     05  FILLER                      PIC X(52).
007700 
007800 WORKING-STORAGE SECTION.
007900 
008000 01  FILE-STATUS-CODES.
008100     05  PARM-FCODE                  PIC X(2).
008200         88  PARM-READ-OK             VALUE "00".
008300         88  PARM-FILE-NOT-FOUND      VALUE "35".
008400         88  PARM-AT-END              VALUE "10".
008500     05  FILLER                      PIC X(01).
008600 
008700** QSAM FILE
008800 COPY PARMREC.
008900 
009000 01  WS-PARM-GROUP                   PIC X(80).
009100 01  WS-PARM-GROUP-R REDEFINES WS-PARM-GROUP.
009200     05  WS-PARM-GROUP-DATA          PIC X(39).
009300     05  FILLER                      PIC X(41).
009400 
009500 01  FLAGS-AND-SWITCHES.
009600     05  PARM-FUNCTION-SW            PIC X(01).
009700         88  PARM-FUNCTION-LOAD       VALUE "L".
009800         88  PARM-FUNCTION-SAVE       VALUE "S".
009900     05  PARM-RECORD-PRESENT-SW      PIC X(01) VALUE "N".
010000         88  PARM-RECORD-WAS-READ     VALUE "Y".
010100     05  FILLER                      PIC X(01).
010200 
010300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
010400     05  FIELDS-DEFAULTED            PIC 9(02) COMP.
010500     05  RETURN-CD                   PIC S9(04) COMP.
010600     05  FILLER                      PIC X(01).
010700 
010800 COPY ABENDREC.
010900 
011000 LINKAGE SECTION.
011100 01  LK-PARM-FUNCTION                PIC X(01).
011200 01  LK-PARM-AREA.
011300     05  LK-TOTAL-NEW-PATIENTS       PIC 9(04).
011400     05  FILLER                      PIC X(01).
011500     05  LK-A-NEW-PATIENTS           PIC 9(04).
011600     05  FILLER                      PIC X(01).
011700     05  LK-B-NEW-PATIENTS           PIC 9(04).
011800     05  FILLER                      PIC X(01).
011900     05  LK-N-NEW-PATIENTS           PIC 9(04).
012000     05  FILLER                      PIC X(01).
012100     05  LK-STEP-DOWN-PATIENTS       PIC 9(04).
012200     05  FILLER                      PIC X(01).
012300     05  LK-MINIMUM-PATIENTS         PIC 9(04).
012400     05  FILLER                      PIC X(01).
012500     05  LK-MAXIMUM-PATIENTS         PIC 9(04).
012600     05  FILLER                      PIC X(01).
012700     05  LK-NEW-START-NUMBER         PIC 9(04).
012800     05  FILLER                      PIC X(41).
012900 01  LK-RETURN-CD                    PIC S9(04) COMP.
013000 
013100 PROCEDURE DIVISION USING LK-PARM-FUNCTION, LK-PARM-AREA,
013200                           LK-RETURN-CD.
013300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013400     PERFORM 100-MAINLINE THRU 100-EXIT.
013500     GOBACK.
013600 
013700 000-HOUSEKEEPING.
013800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900     MOVE ZERO TO FIELDS-DEFAULTED.
014000     MOVE ZERO TO LK-RETURN-CD.
014100     MOVE LK-PARM-FUNCTION TO PARM-FUNCTION-SW.
014200 000-EXIT.
014300     EXIT.
014400 
014500 100-MAINLINE.
014600     MOVE "100-MAINLINE" TO PARA-NAME.
014700     IF PARM-FUNCTION-LOAD
014800         PERFORM 200-LOAD-PARM-REC THRU 200-EXIT
014900     ELSE
015000     IF PARM-FUNCTION-SAVE
015100         PERFORM 300-SAVE-PARM-REC THRU 300-EXIT
015200     ELSE
015300         MOVE "*** INVALID PARM-FUNCTION-SW" TO ABEND-REASON
015400         GO TO 1000-ABEND-RTN.
015500 100-EXIT.
015600     EXIT.
015700 
015800 200-LOAD-PARM-REC.
015900     MOVE "200-LOAD-PARM-REC" TO PARA-NAME.
016000     OPEN INPUT PHY-PARM-FILE.
016100     IF PARM-FILE-NOT-FOUND
016200         MOVE "N" TO PARM-RECORD-PRESENT-SW
016300     ELSE
016400         READ PHY-PARM-FILE INTO PARM-RECORD
016500             AT END
016600                 MOVE "N" TO PARM-RECORD-PRESENT-SW
016700             NOT AT END
016800                 MOVE "Y" TO PARM-RECORD-PRESENT-SW
016900         END-READ.
017000     IF PARM-RECORD-WAS-READ
017100         CLOSE PHY-PARM-FILE
017200     ELSE
017300******** CCMC-0606 - INITIALIZE ZEROED EVERY NUMERIC FIELD, WHICH
017400******** IS NUMERIC, SO 250'S "IS NOT NUMERIC" TEST NEVER FIRED
017500******** AND THE SHOP DEFAULTS BELOW WERE SKIPPED ON A MISSING
017600******** FILE - SPACES LEAVE EACH PIC 9 FIELD NON-NUMERIC
017700         MOVE SPACES TO PARM-RECORD.
017800 
017900     PERFORM 250-DEFAULT-PARM-FIELDS THRU 250-EXIT.
018000     MOVE PARM-RECORD TO LK-PARM-AREA.
018100 200-EXIT.
018200     EXIT.
018300 
018400 250-DEFAULT-PARM-FIELDS.
018500     MOVE "250-DEFAULT-PARM-FIELDS" TO PARA-NAME.
018600******** EVERY FIELD ON THIS RECORD GETS ITS OWN NUMERIC TEST -
018700******** CCMC-0460 - A SHARED TEST ONCE MISSED A BAD MIN/MAX PAIR
018800     IF PARM-TOTAL-NEW-PATIENTS OF PARM-RECORD IS NOT NUMERIC
018900         MOVE 20 TO PARM-TOTAL-NEW-PATIENTS OF PARM-RECORD
019000         ADD +1 TO FIELDS-DEFAULTED.
019100     IF PARM-A-NEW-PATIENTS OF PARM-RECORD IS NOT NUMERIC
019200         MOVE 0 TO PARM-A-NEW-PATIENTS OF PARM-RECORD
019300         ADD +1 TO FIELDS-DEFAULTED.
019400     IF PARM-B-NEW-PATIENTS OF PARM-RECORD IS NOT NUMERIC
019500         MOVE 0 TO PARM-B-NEW-PATIENTS OF PARM-RECORD
019600         ADD +1 TO FIELDS-DEFAULTED.
019700     IF PARM-N-NEW-PATIENTS OF PARM-RECORD IS NOT NUMERIC
019800         MOVE 0 TO PARM-N-NEW-PATIENTS OF PARM-RECORD
019900         ADD +1 TO FIELDS-DEFAULTED.
020000     IF PARM-STEP-DOWN-PATIENTS OF PARM-RECORD IS NOT NUMERIC
020100         MOVE 0 TO PARM-STEP-DOWN-PATIENTS OF PARM-RECORD
020200         ADD +1 TO FIELDS-DEFAULTED.
020300     IF PARM-MINIMUM-PATIENTS OF PARM-RECORD IS NOT NUMERIC
020400         MOVE 10 TO PARM-MINIMUM-PATIENTS OF PARM-RECORD
020500         ADD +1 TO FIELDS-DEFAULTED.
020600***** 11/18/92 TGD - THIS USED TO DEFAULT TO 10, MAXIMUM TO 14 -
020700***** A COPY/PASTE OF THE MINIMUM LOGIC LEFT BOTH AT 10 - CCMC-0230
020800     IF PARM-MAXIMUM-PATIENTS OF PARM-RECORD IS NOT NUMERIC
020900         MOVE 14 TO PARM-MAXIMUM-PATIENTS OF PARM-RECORD
021000         ADD +1 TO FIELDS-DEFAULTED.
021100     IF PARM-NEW-START-NUMBER OF PARM-RECORD IS NOT NUMERIC
021200         MOVE 10 TO PARM-NEW-START-NUMBER OF PARM-RECORD
021300         ADD +1 TO FIELDS-DEFAULTED.
021400 250-EXIT.
021500     EXIT.
021600 
021700 300-SAVE-PARM-REC.
021800     MOVE "300-SAVE-PARM-REC" TO PARA-NAME.
021900     MOVE LK-PARM-AREA TO PARM-RECORD.
022000     OPEN OUTPUT PHY-PARM-FILE.
022100     WRITE PHY-PARM-REC FROM PARM-RECORD.
022200     CLOSE PHY-PARM-FILE.
022300 300-EXIT.
022400     EXIT.
022500 
022600 1000-ABEND-RTN.
022700     DISPLAY "*** ABNORMAL END OF JOB - PHYPARM ***" UPON CONSOLE.
022800     DISPLAY ABEND-REASON UPON CONSOLE.
022900     MOVE -1 TO LK-RETURN-CD.
023000     GOBACK.
