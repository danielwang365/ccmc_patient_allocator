000100******************************************************************
000200* RECLAYGEN FILE(CCMC.PHYS.CENSUS)                               *
000300*           COPYLIB(CCMC.PROD.COPYLIB(PHYREC))                   *
000400*           ACTION(REPLACE)                                      *
000500*           LANGUAGE(COBOL)                                      *
000600* ... IS THE LAYOUT COMMAND THAT PRODUCED THE FOLLOWING RECORD.  *
000700******************************************************************
000800* ONE PHY-RECORD PER PHYSICIAN ON THE DAILY CENSUS.  THE SAME    *
000900* LAYOUT SERVES AS BOTH THE MORNING LOAD (CENSUS-IN) AND THE     *
001000* END-OF-RUN SAVE (CENSUS-OUT) - SEE PHYCEN.                     *
001100******************************************************************
001200 01  PHY-RECORD.
001300     05  PHY-YESTERDAY               PIC X(20).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  PHY-NAME                    PIC X(20).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  PHY-TEAM                    PIC X(01).
001800         88  PHY-TEAM-A              VALUE "A".
001900         88  PHY-TEAM-B              VALUE "B".
002000         88  PHY-TEAM-N              VALUE "N".
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  PHY-NEW-FLAG                PIC X(01).
002300         88  PHY-IS-NEW              VALUE "Y".
002400         88  PHY-NOT-NEW             VALUE "N".
002500     05  FILLER                      PIC X(01) VALUE SPACE.
002600     05  PHY-BUFFER-FLAG             PIC X(01).
002700         88  PHY-IS-BUFFER           VALUE "Y".
002800         88  PHY-NOT-BUFFER          VALUE "N".
002900     05  FILLER                      PIC X(01) VALUE SPACE.
003000     05  PHY-WORKING-FLAG            PIC X(01).
003100         88  PHY-IS-WORKING          VALUE "Y".
003200         88  PHY-NOT-WORKING         VALUE "N".
003300     05  FILLER                      PIC X(01) VALUE SPACE.
003400     05  PHY-TOTAL-PATIENTS          PIC 9(04).
003500     05  FILLER                      PIC X(01) VALUE SPACE.
003600     05  PHY-STEP-DOWN-PATIENTS      PIC 9(04).
003700     05  FILLER                      PIC X(01) VALUE SPACE.
003800     05  PHY-TRANSFERRED-PATIENTS    PIC 9(04).
003900     05  FILLER                      PIC X(01) VALUE SPACE.
004000     05  PHY-TRADED-PATIENTS         PIC 9(04).
004100     05  FILLER                      PIC X(20) VALUE SPACES.
004200******************************************************************
004300* THE NUMBER OF FIELDS DESCRIBED BY THIS RECORD IS 10            *
004400* RECORD LENGTH IS 88 CHARACTERS                                 *
004500******************************************************************
