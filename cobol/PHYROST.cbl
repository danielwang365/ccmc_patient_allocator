000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHYROST.
000300 AUTHOR. T. G. DUNNE.
000400 INSTALLATION. CCMC DATA PROCESSING.
000500 DATE-WRITTEN. 04/02/91.
000600 DATE-COMPILED. 04/02/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM LOADS OR SAVES ONE OF THE THREE
001300*          ONE-COLUMN PHYSICIAN NAME LISTS USED BY THE DAILY
001400*          ALLOCATION RUN -
001500*
001600*             Y = YESTERDAY'S ROSTER (WHO WAS ON THE FLOOR)
001700*             S = SELECTED-PHYSICIAN LIST (PASS-THROUGH)
001800*             M = MASTER PHYSICIAN LIST (ALL PHYSICIANS EVER
001900*                 SEEN - DE-DUPLICATED AND KEPT IN NAME ORDER)
002000*
002100*          ON LOAD OF ANY LIST, BLANK NAMES AND THE KNOWN
002200*          SPREADSHEET-EXPORT SENTINELS ("NAN","NONE") ARE
002300*          DROPPED.  THE MASTER LIST IS ADDITIONALLY
002400*          DE-DUPLICATED AND SORTED ON BOTH LOAD AND SAVE.
002500*
002600******************************************************************
002700*
002800*     CHANGE LOG
002900*
003000*     DATE      BY   TICKET     DESCRIPTION
003100*     --------  ---  ---------  ------------------------------
003200*     04/02/91  TGD  CCMC-0097  ORIGINAL PROGRAM - YESTERDAY
003300*                               LIST ONLY
003400*     09/14/91  TGD  CCMC-0133  ADDED SELECTED-PHYSICIAN LIST
003500*     02/20/93  ROB  CCMC-0244  ADDED MASTER LIST WITH DEDUP/SORT
003600*     05/17/95  JDS  CCMC-0338  "NAN"/"NONE" SENTINEL SKIP ADDED -
003700*                               THESE WERE COMING IN FROM THE
003800*                               SPREADSHEET EXPORT AS LITERAL TEXT
003900*     01/11/99  TGD  CCMC-0417  Y2K REVIEW - NO DATE FIELDS ON
004000*                               THIS RECORD, CLOSED NO CHANGE
004100*     06/19/01  ROB  CCMC-0481  DEDUP NOW RUNS ON MASTER-LIST LOAD
004200*                               TOO, NOT JUST SAVE - CCMC-0481
004300*     03/08/04  JDS  CCMC-0519  TABLE SIZE RAISED FROM 40 TO 50
004400*                               TO MATCH PHYALLOC CENSUS TABLE
004500*
004600******************************************************************
004700 
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT PHY-YESTERDAY-FILE
005700     ASSIGN TO UT-S-PHYYEST
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS YEST-FCODE.
006100 
006200     SELECT PHY-SELECTED-FILE
006300     ASSIGN TO UT-S-PHYSEL
006400       ORGANIZATION IS LINE SEQUENTIAL
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS SEL-FCODE.
006700 
006800     SELECT PHY-MASTER-FILE
006900     ASSIGN TO UT-S-PHYMSTL
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS MSTL-FCODE.
007300 
007400 DATA DIVISION.
007500 FILE SECTION.
007600****** ONE PHYSICIAN NAME PER RECORD - SEE NAMEREC COPYMEMBER
007700 FD  PHY-YESTERDAY-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 30 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PHY-YEST-REC.
008300 01  PHY-YEST-REC                    PIC X(30).
008400 
008500 FD  PHY-SELECTED-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 30 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PHY-SEL-REC.
009100 01  PHY-SEL-REC                     PIC X(30).
009200 
009300 FD  PHY-MASTER-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 30 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS PHY-MSTL-REC.
009900 01  PHY-MSTL-REC                    PIC X(30).
010000 01  PHY-MSTL-REC-R REDEFINES PHY-MSTL-REC.
010100     05  PHY-MSTL-NAME               PIC X(20).
010200     05  FILLER                      PIC X(10).
010300 
010400 WORKING-STORAGE SECTION.
010500 
010600 01  FILE-STATUS-CODES.
010700     05  YEST-FCODE                  PIC X(2).
010800         88  YEST-READ-OK             VALUE "00".
010900         88  YEST-AT-END              VALUE "10".
011000         88  YEST-FILE-NOT-FOUND      VALUE "35".
011100     05  SEL-FCODE                   PIC X(2).
011200         88  SEL-READ-OK              VALUE "00".
011300         88  SEL-AT-END               VALUE "10".
011400         88  SEL-FILE-NOT-FOUND       VALUE "35".
011500     05  MSTL-FCODE                  PIC X(2).
011600         88  MSTL-READ-OK             VALUE "00".
011700         88  MSTL-AT-END              VALUE "10".
011800         88  MSTL-FILE-NOT-FOUND      VALUE "35".
011900     05  FILLER                      PIC X(01).
012000 
012100** QSAM FILE
012200 COPY NAMEREC.
012300 
012400 01  WS-SENTINEL-TABLE.
012500     05  FILLER  PIC X(20) VALUE "NAN".
012600     05  FILLER  PIC X(20) VALUE "NONE".
012700 01  WS-SENTINEL-TABLE-R REDEFINES WS-SENTINEL-TABLE.
012800     05  WS-SENTINEL OCCURS 2 TIMES  PIC X(20).
012900 
013000 01  WS-WORK-NAME                    PIC X(20).
013100 01  WS-WORK-NAME-R REDEFINES WS-WORK-NAME.
013200     05  WS-WORK-NAME-FIRST          PIC X(01).
013300     05  FILLER                      PIC X(19).
013400 
013500 01  FLAGS-AND-SWITCHES.
013600     05  ROST-FUNCTION-SW            PIC X(01).
013700         88  ROST-FUNCTION-LOAD       VALUE "L".
013800         88  ROST-FUNCTION-SAVE       VALUE "S".
013900     05  ROST-FILE-SW                PIC X(01).
014000         88  ROST-FILE-YESTERDAY      VALUE "Y".
014100         88  ROST-FILE-SELECTED       VALUE "S".
014200         88  ROST-FILE-MASTER         VALUE "M".
014300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
014400         88  NO-MORE-DATA             VALUE "N".
014500     05  NAME-IS-VALID-SW            PIC X(01).
014600         88  NAME-IS-VALID            VALUE "Y".
014700     05  SWAPPED-THIS-PASS-SW        PIC X(01).
014800         88  SWAPPED-THIS-PASS        VALUE "Y".
014900     05  FILLER                      PIC X(01).
015000 
015100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015200     05  TABLE-COUNT                 PIC 9(04) COMP.
015300     05  ROW-SUB                     PIC 9(04) COMP.
015400     05  ROW-SUB2                    PIC 9(04) COMP.
015500     05  SENT-SUB                    PIC 9(04) COMP.
015600     05  RETURN-CD                   PIC S9(04) COMP.
015700     05  FILLER                      PIC X(01).
015800 
015900 COPY ABENDREC.
016000 
016100 LINKAGE SECTION.
016200 01  LK-ROST-FUNCTION                PIC X(01).
016300 01  LK-ROST-FILE-ID                 PIC X(01).
016400 01  LK-TABLE-COUNT                  PIC 9(04) COMP.
016500 01  LK-NAME-TABLE.
016600     05  LK-NAME OCCURS 50 TIMES     PIC X(20).
016700     05  FILLER                      PIC X(01).
016800 01  LK-RETURN-CD                    PIC S9(04) COMP.
016900 
017000 PROCEDURE DIVISION USING LK-ROST-FUNCTION, LK-ROST-FILE-ID,
017100                           LK-TABLE-COUNT, LK-NAME-TABLE,
017200                           LK-RETURN-CD.
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400     PERFORM 100-MAINLINE THRU 100-EXIT.
017500     GOBACK.
017600 
017700 000-HOUSEKEEPING.
017800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017900     MOVE ZERO TO LK-RETURN-CD.
018000     MOVE LK-ROST-FUNCTION TO ROST-FUNCTION-SW.
018100     MOVE LK-ROST-FILE-ID TO ROST-FILE-SW.
018200 000-EXIT.
018300     EXIT.
018400 
018500 100-MAINLINE.
018600     MOVE "100-MAINLINE" TO PARA-NAME.
018700     IF ROST-FUNCTION-LOAD
018800         PERFORM 200-LOAD-NAME-FILE THRU 200-EXIT
018900     ELSE
019000     IF ROST-FUNCTION-SAVE
019100         PERFORM 600-SAVE-NAME-FILE THRU 600-EXIT
019200     ELSE
019300         MOVE "*** INVALID ROST-FUNCTION-SW" TO ABEND-REASON
019400         GO TO 1000-ABEND-RTN.
019500 100-EXIT.
019600     EXIT.
019700 
019800 200-LOAD-NAME-FILE.
019900     MOVE "200-LOAD-NAME-FILE" TO PARA-NAME.
020000     MOVE ZERO TO TABLE-COUNT.
020100     MOVE "Y" TO MORE-DATA-SW.
020200     PERFORM 210-OPEN-LOAD-FILE THRU 210-EXIT.
020300     IF NO-MORE-DATA
020400         GO TO 200-EXIT.
020500 
020600     PERFORM 250-READ-ONE-NAME THRU 250-EXIT
020700             UNTIL NO-MORE-DATA.
020800     PERFORM 260-CLOSE-LOAD-FILE THRU 260-EXIT.
020900 
021000     IF ROST-FILE-MASTER
021100         PERFORM 500-DEDUP-AND-SORT-TABLE THRU 500-EXIT.
021200 
021300     MOVE TABLE-COUNT TO LK-TABLE-COUNT.
021400 200-EXIT.
021500     EXIT.
021600 
021700 210-OPEN-LOAD-FILE.
021800     MOVE "210-OPEN-LOAD-FILE" TO PARA-NAME.
021900     IF ROST-FILE-YESTERDAY
022000         OPEN INPUT PHY-YESTERDAY-FILE
022100         IF YEST-FILE-NOT-FOUND
022200             MOVE "N" TO MORE-DATA-SW
022300         END-IF
022400     ELSE
022500     IF ROST-FILE-SELECTED
022600         OPEN INPUT PHY-SELECTED-FILE
022700         IF SEL-FILE-NOT-FOUND
022800             MOVE "N" TO MORE-DATA-SW
022900         END-IF
023000     ELSE
023100         OPEN INPUT PHY-MASTER-FILE
023200         IF MSTL-FILE-NOT-FOUND
023300             MOVE "N" TO MORE-DATA-SW
023400         END-IF.
023500 210-EXIT.
023600     EXIT.
023700 
023800 250-READ-ONE-NAME.
023900     MOVE "250-READ-ONE-NAME" TO PARA-NAME.
024000     IF ROST-FILE-YESTERDAY
024100         READ PHY-YESTERDAY-FILE INTO NAM-RECORD
024200             AT END MOVE "N" TO MORE-DATA-SW
024300         END-READ
024400     ELSE
024500     IF ROST-FILE-SELECTED
024600         READ PHY-SELECTED-FILE INTO NAM-RECORD
024700             AT END MOVE "N" TO MORE-DATA-SW
024800         END-READ
024900     ELSE
025000         READ PHY-MASTER-FILE INTO NAM-RECORD
025100             AT END MOVE "N" TO MORE-DATA-SW
025200         END-READ.
025300 
025400     IF NO-MORE-DATA
025500         GO TO 250-EXIT.
025600 
025700     PERFORM 300-EDIT-ONE-NAME THRU 300-EXIT.
025800     IF NAME-IS-VALID
025900         IF TABLE-COUNT < 50
026000             ADD +1 TO TABLE-COUNT
026100             MOVE NAM-PHYSICIAN-NAME
026200                 TO LK-NAME(TABLE-COUNT).
026300 250-EXIT.
026400     EXIT.
026500 
026600 300-EDIT-ONE-NAME.
026700     MOVE "300-EDIT-ONE-NAME" TO PARA-NAME.
026800     MOVE "Y" TO NAME-IS-VALID-SW.
026900     IF NAM-PHYSICIAN-NAME OF NAM-RECORD = SPACES
027000         MOVE "N" TO NAME-IS-VALID-SW
027100         GO TO 300-EXIT.
027200 
027300     PERFORM 310-CHECK-SENTINEL THRU 310-EXIT
027400             VARYING SENT-SUB FROM 1 BY 1
027500             UNTIL SENT-SUB > 2.
027600 300-EXIT.
027700     EXIT.
027800 
027900 310-CHECK-SENTINEL.
028000     IF NAM-PHYSICIAN-NAME OF NAM-RECORD = WS-SENTINEL(SENT-SUB)
028100         MOVE "N" TO NAME-IS-VALID-SW.
028200 310-EXIT.
028300     EXIT.
028400 
028500 500-DEDUP-AND-SORT-TABLE.
028600     MOVE "500-DEDUP-AND-SORT-TABLE" TO PARA-NAME.
028700******** 02/20/93 SIMPLE EXCHANGE SORT - TABLE NEVER HOLDS MORE
028800******** THAN 50 NAMES SO AN O(N**2) SORT IS PLENTY FAST ENOUGH
028900     MOVE "Y" TO SWAPPED-THIS-PASS-SW.
029000     PERFORM 510-ONE-SORT-PASS THRU 510-EXIT
029100             UNTIL NOT SWAPPED-THIS-PASS.
029200     PERFORM 550-SQUEEZE-DUPLICATES THRU 550-EXIT.
029300 500-EXIT.
029400     EXIT.
029500 
029600 510-ONE-SORT-PASS.
029700     MOVE "510-ONE-SORT-PASS" TO PARA-NAME.
029800     MOVE "N" TO SWAPPED-THIS-PASS-SW.
029900     PERFORM 520-COMPARE-AND-SWAP THRU 520-EXIT
030000             VARYING ROW-SUB FROM 1 BY 1
030100             UNTIL ROW-SUB > TABLE-COUNT - 1.
030200 510-EXIT.
030300     EXIT.
030400 
030500 520-COMPARE-AND-SWAP.
030600     IF LK-NAME(ROW-SUB) > LK-NAME(ROW-SUB + 1)
030700         MOVE LK-NAME(ROW-SUB) TO WS-WORK-NAME
030800         MOVE LK-NAME(ROW-SUB + 1) TO LK-NAME(ROW-SUB)
030900         MOVE WS-WORK-NAME TO LK-NAME(ROW-SUB + 1)
031000         MOVE "Y" TO SWAPPED-THIS-PASS-SW.
031100 520-EXIT.
031200     EXIT.
031300 
031400 550-SQUEEZE-DUPLICATES.
031500     MOVE "550-SQUEEZE-DUPLICATES" TO PARA-NAME.
031600     MOVE ZERO TO ROW-SUB2.
031700     PERFORM 560-KEEP-IF-UNIQUE THRU 560-EXIT
031800             VARYING ROW-SUB FROM 1 BY 1
031900             UNTIL ROW-SUB > TABLE-COUNT.
032000     MOVE ROW-SUB2 TO TABLE-COUNT.
032100 550-EXIT.
032200     EXIT.
032300 
032400 560-KEEP-IF-UNIQUE.
032500     IF ROW-SUB = 1
032600         OR LK-NAME(ROW-SUB) NOT = LK-NAME(ROW-SUB - 1)
032700         ADD +1 TO ROW-SUB2
032800         MOVE LK-NAME(ROW-SUB) TO LK-NAME(ROW-SUB2).
032900 560-EXIT.
033000     EXIT.
033100 
033200 600-SAVE-NAME-FILE.
033300     MOVE "600-SAVE-NAME-FILE" TO PARA-NAME.
033400     MOVE LK-TABLE-COUNT TO TABLE-COUNT.
033500     IF ROST-FILE-MASTER
033600         PERFORM 500-DEDUP-AND-SORT-TABLE THRU 500-EXIT
033700         MOVE TABLE-COUNT TO LK-TABLE-COUNT.
033800 
033900     PERFORM 610-OPEN-SAVE-FILE THRU 610-EXIT.
034000     PERFORM 650-WRITE-ONE-NAME THRU 650-EXIT
034100             VARYING ROW-SUB FROM 1 BY 1
034200             UNTIL ROW-SUB > TABLE-COUNT.
034300     PERFORM 660-CLOSE-SAVE-FILE THRU 660-EXIT.
034400 600-EXIT.
034500     EXIT.
034600 
034700 610-OPEN-SAVE-FILE.
034800     MOVE "610-OPEN-SAVE-FILE" TO PARA-NAME.
034900     IF ROST-FILE-YESTERDAY
035000         OPEN OUTPUT PHY-YESTERDAY-FILE
035100     ELSE
035200     IF ROST-FILE-SELECTED
035300         OPEN OUTPUT PHY-SELECTED-FILE
035400     ELSE
035500         OPEN OUTPUT PHY-MASTER-FILE.
035600 610-EXIT.
035700     EXIT.
035800 
035900 650-WRITE-ONE-NAME.
036000     MOVE "650-WRITE-ONE-NAME" TO PARA-NAME.
036100     INITIALIZE NAM-RECORD.
036200     MOVE LK-NAME(ROW-SUB) TO NAM-PHYSICIAN-NAME OF NAM-RECORD.
036300     IF ROST-FILE-YESTERDAY
036400         WRITE PHY-YEST-REC FROM NAM-RECORD
036500     ELSE
036600     IF ROST-FILE-SELECTED
036700         WRITE PHY-SEL-REC FROM NAM-RECORD
036800     ELSE
036900         WRITE PHY-MSTL-REC FROM NAM-RECORD.
037000 650-EXIT.
037100     EXIT.
037200 
037300 660-CLOSE-SAVE-FILE.
037400     MOVE "660-CLOSE-SAVE-FILE" TO PARA-NAME.
037500     IF ROST-FILE-YESTERDAY
037600         CLOSE PHY-YESTERDAY-FILE
037700     ELSE
037800     IF ROST-FILE-SELECTED
037900         CLOSE PHY-SELECTED-FILE
038000     ELSE
038100         CLOSE PHY-MASTER-FILE.
038200 660-EXIT.
038300     EXIT.
038400 
038500 260-CLOSE-LOAD-FILE.
038600     MOVE "260-CLOSE-LOAD-FILE" TO PARA-NAME.
038700     IF ROST-FILE-YESTERDAY
038800         CLOSE PHY-YESTERDAY-FILE
038900     ELSE
039000     IF ROST-FILE-SELECTED
039100         CLOSE PHY-SELECTED-FILE
039200     ELSE
039300         CLOSE PHY-MASTER-FILE.
039400 260-EXIT.
039500     EXIT.
039600 
039700 1000-ABEND-RTN.
039800     DISPLAY "*** ABNORMAL END OF JOB - PHYROST ***" UPON CONSOLE.
039900     DISPLAY ABEND-REASON UPON CONSOLE.
040000     MOVE -1 TO LK-RETURN-CD.
040100     GOBACK.
