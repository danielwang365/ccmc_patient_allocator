000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHYRPT.
000300 AUTHOR. R. O. BRANDT.
000400 INSTALLATION. CCMC DATA PROCESSING.
000500 DATE-WRITTEN. 04/25/91.
000600 DATE-COMPILED. 04/25/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE DAILY ALLOCATION RESULTS REPORT.  CALLED BY
001300*          PHYALLOC AFTER ALL FIVE ALLOCATION PHASES HAVE RUN.
001400*          ONE DETAIL LINE IS PRINTED PER PHYSICIAN, IN THE ORDER
001500*          RECEIVED (ALPHABETICAL BY NAME, CARRIED FROM THE CENSUS
001600*          LOAD), FOLLOWED BY A SUMMARY BLOCK OF PER-TEAM TOTALS,
001700*          GRAND TOTALS AND THE POOL AMOUNTS LEFT UNASSIGNED.
001800*
001900************************************************************
002000*
002100*     CHANGE LOG
002200*
002300*     DATE      BY   TICKET     DESCRIPTION
002400*     --------  ---  ---------  ------------------------------
002500*     04/25/91  ROB  CCMC-0100  ORIGINAL PROGRAM
002600*     10/14/91  ROB  CCMC-0142  TRADED-PATIENTS COLUMN ADDED TO
002700*                                THE DETAIL LINE
002800*     03/09/93  TGD  CCMC-0247  GAINED-STEP-DOWN AND GAINED-PLUS-
002900*                                TRADED COLUMNS ADDED AFTER PHASE 5
003000*                                WAS INTRODUCED IN PHYALLOC
003100*     08/15/94  JDS  CCMC-0313  TEAM N SUMMARY LINE ADDED - WAS
003200*                                BEING FOLDED INTO THE GRAND TOTAL
003300*                                ONLY, NO VISIBILITY ON ITS OWN
003400*     01/17/99  ROB  CCMC-0421  Y2K REVIEW - HEADING DATE WIDENED
003500*                                TO A FOUR-DIGIT YEAR
003600*     03/08/04  JDS  CCMC-0522  TABLE SIZE RAISED FROM 40 TO 50 TO
003700*                                MATCH PHYALLOC AND PHYCEN
003800*     09/21/07  TGD  CCMC-0602  REMAINING-POOLS LINE ADDED TO THE
003900*                                FOOT OF THE SUMMARY BLOCK
004000*
004100************************************************************
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PHYRPT-FILE
005300     ASSIGN TO UT-S-PHYRPT
005400       ORGANIZATION IS SEQUENTIAL.
005500 
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PHYRPT-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 132 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS RPT-REC.
006400 01  RPT-REC                         PIC X(132).
006500 
006600 WORKING-STORAGE SECTION.
006700 
006800****** TODAY'S DATE FOR THE REPORT HEADING - CCMC-0421 WIDENED
006900****** THE DISPLAY YEAR TO FOUR DIGITS AFTER Y2K REVIEW
007000 01  WS-SYSTEM-DATE.
007100     05  WS-SYS-YY                   PIC 9(02).
007200     05  WS-SYS-MM                   PIC 9(02).
007300     05  WS-SYS-DD                   PIC 9(02).
007400     05  FILLER                      PIC X(01).
007500 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
007600     05  WS-SYS-DATE-BYTES           PIC X(06).
007700 
007800 01  WS-HDR-REC.
007900     05  FILLER                      PIC X(01) VALUE SPACE.
008000     05  HDR-CENTURY                 PIC 9(02) VALUE 19.
008100     05  HDR-YY                      PIC 9(02).
008200     05  FILLER                      PIC X(01) VALUE "-".
008300     05  HDR-MM                      PIC 9(02).
008400     05  FILLER                      PIC X(01) VALUE "-".
008500     05  HDR-DD                      PIC 9(02).
008600     05  FILLER                      PIC X(10) VALUE SPACES.
008700     05  FILLER                      PIC X(50) VALUE
008800         "CCMC HOSPITALIST PATIENT ALLOCATION - RESULTS".
008900     05  FILLER                      PIC X(12)
009000             VALUE "PAGE NUMBER:".
009100     05  HDR-PAGE-O                  PIC ZZ9.
009200 
009300 01  WS-COLM-HDR-REC.
009400     05  FILLER             PIC X(22) VALUE "PHYSICIAN NAME".
009500     05  FILLER             PIC X(3)  VALUE "TM".
009600     05  FILLER             PIC X(4)  VALUE "NEW".
009700     05  FILLER             PIC X(4)  VALUE "BUF".
009800     05  FILLER             PIC X(4)  VALUE "WRK".
009900     05  FILLER             PIC X(9)  VALUE "ORIG-TOT".
010000     05  FILLER             PIC X(9)  VALUE "FNL-TOT".
010100     05  FILLER             PIC X(9)  VALUE "ORIG-SD".
010200     05  FILLER             PIC X(9)  VALUE "FNL-SD".
010300     05  FILLER             PIC X(7)  VALUE "TRANS".
010400     05  FILLER             PIC X(8)  VALUE "TRADED".
010500     05  FILLER             PIC X(8)  VALUE "GAINED".
010600     05  FILLER             PIC X(8)  VALUE "GAIN-SD".
010700     05  FILLER             PIC X(9)  VALUE "GAIN+TRD".
010800 
010900 01  WS-DETAIL-LINE.
011000     05  DTL-NAME-O                  PIC X(20).
011100     05  FILLER                      PIC X(02) VALUE SPACES.
011200     05  DTL-TEAM-O                  PIC X(01).
011300     05  FILLER                      PIC X(03) VALUE SPACES.
011400     05  DTL-NEW-O                   PIC X(01).
011500     05  FILLER                      PIC X(04) VALUE SPACES.
011600     05  DTL-BUF-O                   PIC X(01).
011700     05  FILLER                      PIC X(04) VALUE SPACES.
011800     05  DTL-WRK-O                   PIC X(01).
011900     05  FILLER                      PIC X(03) VALUE SPACES.
012000     05  DTL-ORIG-TOT-O              PIC ZZZ9.
012100     05  FILLER                      PIC X(03) VALUE SPACES.
012200     05  DTL-FNL-TOT-O               PIC ZZZ9.
012300     05  FILLER                      PIC X(03) VALUE SPACES.
012400     05  DTL-ORIG-SD-O               PIC ZZZ9.
012500     05  FILLER                      PIC X(03) VALUE SPACES.
012600     05  DTL-FNL-SD-O                PIC ZZZ9.
012700     05  FILLER                      PIC X(03) VALUE SPACES.
012800     05  DTL-TRANS-O                 PIC ZZZ9.
012900     05  FILLER                      PIC X(03) VALUE SPACES.
013000     05  DTL-TRADED-O                PIC ZZZ9.
013100     05  FILLER                      PIC X(03) VALUE SPACES.
013200     05  DTL-GAINED-O                PIC -ZZ9.
013300     05  FILLER                      PIC X(03) VALUE SPACES.
013400     05  DTL-GAIN-SD-O               PIC -ZZ9.
013500     05  FILLER                      PIC X(03) VALUE SPACES.
013600     05  DTL-GAIN-TRD-O              PIC -ZZ9.
013700     05  FILLER                      PIC X(07) VALUE SPACES.
013800 
013900 01  WS-BLANK-LINE.
014000     05  FILLER                      PIC X(132) VALUE SPACES.
014100 
014200 01  WS-SUMMARY-TITLE-LINE.
014300     05  FILLER                      PIC X(40) VALUE
014400         "ALLOCATION SUMMARY".
014500     05  FILLER                      PIC X(92) VALUE SPACES.
014600 
014700 01  WS-TEAM-SUM-LINE.
014800     05  FILLER                      PIC X(07) VALUE "TEAM".
014900     05  SUM-TEAM-O                  PIC X(01).
015000     05  FILLER                      PIC X(18) VALUE
015100         " FINAL PATIENTS: ".
015200     05  SUM-FINAL-O                 PIC ZZZ9.
015300     05  FILLER                      PIC X(12) VALUE
015400         "  GAINED: ".
015500     05  SUM-GAINED-O                PIC -ZZ9.
015600     05  FILLER                      PIC X(20) VALUE
015700         "  STEP-DOWN GAINED: ".
015800     05  SUM-SD-GAINED-O             PIC -ZZ9.
015900     05  FILLER                      PIC X(12) VALUE
016000         "  TRADED: ".
016100     05  SUM-TRADED-O                PIC ZZZ9.
016200     05  FILLER                      PIC X(35) VALUE SPACES.
016300 
016400 01  WS-GRAND-LINE.
016500     05  FILLER                      PIC X(22) VALUE
016600         "GRAND TOTAL CENSUS:  ".
016700     05  GRAND-CENSUS-O              PIC ZZZ9.
016800     05  FILLER                      PIC X(22) VALUE
016900         "  GRAND TOTAL SD:   ".
017000     05  GRAND-SD-O                  PIC ZZZ9.
017100     05  FILLER                      PIC X(22) VALUE
017200         "  GRAND TOTAL GAINED: ".
017300     05  GRAND-GAINED-O              PIC -ZZZ9.
017400     05  FILLER                      PIC X(44) VALUE SPACES.
017500 
017600 01  WS-POOLS-LINE.
017700     05  FILLER                      PIC X(21) VALUE
017800         "POOLS REMAINING -  A:".
017900     05  POOL-A-O                    PIC ZZZ9.
018000     05  FILLER                      PIC X(4) VALUE "  B:".
018100     05  POOL-B-O                    PIC ZZZ9.
018200     05  FILLER                      PIC X(4) VALUE "  N:".
018300     05  POOL-N-O                    PIC ZZZ9.
018400     05  FILLER                      PIC X(10) VALUE
018500         "  TOTAL:".
018600     05  POOL-TOTAL-O                PIC ZZZ9.
018700     05  FILLER                      PIC X(10) VALUE
018800         "  S-DOWN:".
018900     05  POOL-SD-O                   PIC ZZZ9.
019000     05  FILLER                      PIC X(54) VALUE SPACES.
019100 
019200****** PER-TEAM ACCUMULATORS - A, B, N, IN FIXED ORDER, WALKED AS
019300****** A TABLE ON THE SUMMARY PASS SO ONE PARAGRAPH PRINTS ALL
019400****** THREE LINES - CCMC-0313 ADDED THE THIRD (TEAM N) ENTRY
019500 01  WS-TEAM-TOTALS-AREA.
019600     05  WS-TEAM-A-TOTALS.
019700         10  WS-TEAM-A-FINAL         PIC 9(04) COMP.
019800         10  WS-TEAM-A-GAINED        PIC S9(04) COMP.
019900         10  WS-TEAM-A-SD-GAINED     PIC S9(04) COMP.
020000         10  WS-TEAM-A-TRADED        PIC 9(04) COMP.
020100     10  FILLER                  PIC X(01).
020200     05  WS-TEAM-B-TOTALS.
020300         10  WS-TEAM-B-FINAL         PIC 9(04) COMP.
020400         10  WS-TEAM-B-GAINED        PIC S9(04) COMP.
020500         10  WS-TEAM-B-SD-GAINED     PIC S9(04) COMP.
020600         10  WS-TEAM-B-TRADED        PIC 9(04) COMP.
020700     10  FILLER                  PIC X(01).
020800     05  WS-TEAM-N-TOTALS.
020900         10  WS-TEAM-N-FINAL         PIC 9(04) COMP.
021000         10  WS-TEAM-N-GAINED        PIC S9(04) COMP.
021100         10  WS-TEAM-N-SD-GAINED     PIC S9(04) COMP.
021200         10  WS-TEAM-N-TRADED        PIC 9(04) COMP.
021300     10  FILLER                  PIC X(01).
021400 01  WS-TEAM-TOTALS-R REDEFINES WS-TEAM-TOTALS-AREA.
021500     05  WS-TEAM-ENTRY OCCURS 3 TIMES.
021600         10  WS-TEAM-FINAL           PIC 9(04) COMP.
021700         10  WS-TEAM-GAINED          PIC S9(04) COMP.
021800         10  WS-TEAM-SD-GAINED       PIC S9(04) COMP.
021900         10  WS-TEAM-TRADED          PIC 9(04) COMP.
022000     10  FILLER                  PIC X(01).
022100 
022200 01  WS-TEAM-CODE-TABLE.
022300     05  FILLER                      PIC X(01) VALUE "A".
022400     05  FILLER                      PIC X(01) VALUE "B".
022500     05  FILLER                      PIC X(01) VALUE "N".
022600 01  WS-TEAM-CODE-R REDEFINES WS-TEAM-CODE-TABLE.
022700     05  WS-TEAM-CODE-ENTRY OCCURS 3 TIMES PIC X(01).
022800 
022900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023000     05  ROW-SUB                     PIC 9(04) COMP.
023100     05  TEAM-SUB                    PIC 9(04) COMP.
023200     05  GRAND-CENSUS                PIC 9(06) COMP.
023300     05  GRAND-SD                    PIC 9(06) COMP.
023400     05  GRAND-GAINED                PIC S9(06) COMP.
023500     05  WS-GAIN-WORK                PIC S9(04) COMP.
023600     05  WS-LINES                    PIC 9(02) COMP VALUE 60.
023700     05  WS-PAGES                    PIC 9(04) COMP VALUE 1.
023800     05  FILLER                      PIC X(01).
023900 
024000 COPY ABENDREC.
024100 
024200 LINKAGE SECTION.
024300 01  LK-TABLE-COUNT                  PIC 9(04) COMP.
024400 
024500****** MUST MATCH WS-PHY-TABLE IN PHYALLOC BYTE FOR BYTE - THIS
024600****** IS THE FINISHED WORKING TABLE, ALL FIVE PHASES COMPLETE
024700 01  LK-PHY-TABLE.
024800     05  LK-PHY-ENTRY OCCURS 50 TIMES.
024900         10  LK-PHY-DATA.
025000             15  PHY-YESTERDAY           PIC X(20).
025100             15  FILLER                  PIC X(01).
025200             15  PHY-NAME                PIC X(20).
025300             15  FILLER                  PIC X(01).
025400             15  PHY-TEAM                PIC X(01).
025500             15  FILLER                  PIC X(01).
025600             15  PHY-NEW-FLAG            PIC X(01).
025700                 88  PHY-IS-NEW          VALUE "Y".
025800             15  FILLER                  PIC X(01).
025900             15  PHY-BUFFER-FLAG         PIC X(01).
026000                 88  PHY-IS-BUFFER       VALUE "Y".
026100             15  FILLER                  PIC X(01).
026200             15  PHY-WORKING-FLAG        PIC X(01).
026300                 88  PHY-IS-WORKING      VALUE "Y".
026400             15  FILLER                  PIC X(01).
026500             15  PHY-TOTAL-PATIENTS      PIC 9(04).
026600             15  FILLER                  PIC X(01).
026700             15  PHY-STEP-DOWN-PATIENTS  PIC 9(04).
026800             15  FILLER                  PIC X(01).
026900             15  PHY-TRANSFERRED-PATIENTS PIC 9(04).
027000             15  FILLER                  PIC X(01).
027100             15  PHY-TRADED-PATIENTS     PIC 9(04).
027200             15  FILLER                  PIC X(20).
027300         05  LK-INITIAL-TOTAL        PIC 9(04) COMP.
027400         05  LK-INITIAL-STEP-DOWN    PIC 9(04) COMP.
027500         05  LK-TARGET-GAIN          PIC 9(04) COMP.
027600         05  LK-ELIGIBLE-SW          PIC X(01).
027700 
027800****** MUST MATCH WS-POOLS-AREA IN PHYALLOC BYTE FOR BYTE -
027900****** REDEFINED AS A TABLE SO THE REMAINING-POOLS LINE CAN BE
028000****** BUILT FROM THE SAME A, B, N, TOTAL, STEP-DOWN ORDER USED
028100****** EVERYWHERE ELSE IN THIS PROGRAM
028200 01  LK-POOLS-AREA.
028300     05  LK-POOL-A                   PIC 9(04) COMP.
028400     05  LK-POOL-B                   PIC 9(04) COMP.
028500     05  LK-POOL-N                   PIC 9(04) COMP.
028600     05  LK-POOL-TOTAL-NEW           PIC 9(04) COMP.
028700     05  LK-POOL-STEP-DOWN           PIC 9(04) COMP.
028800     05  FILLER                      PIC X(01).
028900 01  LK-POOLS-AREA-R REDEFINES LK-POOLS-AREA.
029000     05  LK-POOL-ENTRY OCCURS 5 TIMES PIC 9(04) COMP.
029100 
029200 01  LK-RETURN-CD                    PIC S9(04) COMP.
029300 
029400 PROCEDURE DIVISION USING LK-TABLE-COUNT, LK-PHY-TABLE,
029500                           LK-POOLS-AREA, LK-RETURN-CD.
029600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029700     PERFORM 100-MAINLINE THRU 100-EXIT.
029800     GOBACK.
029900 
030000 000-HOUSEKEEPING.
030100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030200     MOVE ZERO TO LK-RETURN-CD.
030300     MOVE ZERO TO WS-TEAM-TOTALS-AREA.
030400     MOVE ZERO TO GRAND-CENSUS, GRAND-SD, GRAND-GAINED.
030500     MOVE "A" TO WS-TEAM-CODE-ENTRY(1).
030600     MOVE "B" TO WS-TEAM-CODE-ENTRY(2).
030700     MOVE "N" TO WS-TEAM-CODE-ENTRY(3).
030800     ACCEPT WS-SYSTEM-DATE FROM DATE.
030900 000-EXIT.
031000     EXIT.
031100 
031200 100-MAINLINE.
031300     MOVE "100-MAINLINE" TO PARA-NAME.
031400     OPEN OUTPUT PHYRPT-FILE.
031500 
031600     PERFORM 200-PRINT-ONE-DETAIL-LINE THRU 200-EXIT
031700             VARYING ROW-SUB FROM 1 BY 1
031800             UNTIL ROW-SUB > LK-TABLE-COUNT.
031900 
032000     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
032100     WRITE RPT-REC FROM WS-SUMMARY-TITLE-LINE
032200         AFTER ADVANCING 2.
032300     WRITE RPT-REC FROM WS-BLANK-LINE.
032400 
032500     PERFORM 300-PRINT-ONE-TEAM-LINE THRU 300-EXIT
032600             VARYING TEAM-SUB FROM 1 BY 1
032700             UNTIL TEAM-SUB > 3.
032800 
032900     WRITE RPT-REC FROM WS-BLANK-LINE.
033000     MOVE GRAND-CENSUS TO GRAND-CENSUS-O.
033100     MOVE GRAND-SD TO GRAND-SD-O.
033200     MOVE GRAND-GAINED TO GRAND-GAINED-O.
033300     WRITE RPT-REC FROM WS-GRAND-LINE
033400         AFTER ADVANCING 1.
033500 
033600     WRITE RPT-REC FROM WS-BLANK-LINE.
033700     MOVE LK-POOL-A TO POOL-A-O.
033800     MOVE LK-POOL-B TO POOL-B-O.
033900     MOVE LK-POOL-N TO POOL-N-O.
034000     MOVE LK-POOL-TOTAL-NEW TO POOL-TOTAL-O.
034100     MOVE LK-POOL-STEP-DOWN TO POOL-SD-O.
034200     WRITE RPT-REC FROM WS-POOLS-LINE
034300         AFTER ADVANCING 1.
034400 
034500     CLOSE PHYRPT-FILE.
034600 100-EXIT.
034700     EXIT.
034800 
034900****** ONE DETAIL LINE PER PHYSICIAN, ROLLING THE PER-TEAM AND
035000****** GRAND ACCUMULATORS AS EACH LINE IS BUILT - SPEC CALLS FOR
035100****** NO CONTROL BREAK, JUST A SINGLE PASS WITH TOTALS AT THE END
035200 200-PRINT-ONE-DETAIL-LINE.
035300     IF WS-LINES > 54
035400         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
035500 
035600     MOVE SPACES TO WS-DETAIL-LINE.
035700     MOVE PHY-NAME OF LK-PHY-DATA(ROW-SUB) TO DTL-NAME-O.
035800     MOVE PHY-TEAM OF LK-PHY-DATA(ROW-SUB) TO DTL-TEAM-O.
035900     IF PHY-IS-NEW OF LK-PHY-DATA(ROW-SUB)
036000         MOVE "Y" TO DTL-NEW-O
036100     ELSE
036200         MOVE "N" TO DTL-NEW-O.
036300     IF PHY-IS-BUFFER OF LK-PHY-DATA(ROW-SUB)
036400         MOVE "Y" TO DTL-BUF-O
036500     ELSE
036600         MOVE "N" TO DTL-BUF-O.
036700     IF PHY-IS-WORKING OF LK-PHY-DATA(ROW-SUB)
036800         MOVE "Y" TO DTL-WRK-O
036900     ELSE
037000         MOVE "N" TO DTL-WRK-O.
037100 
037200     MOVE LK-INITIAL-TOTAL(ROW-SUB) TO DTL-ORIG-TOT-O.
037300     MOVE PHY-TOTAL-PATIENTS OF LK-PHY-DATA(ROW-SUB)
037400         TO DTL-FNL-TOT-O.
037500     MOVE LK-INITIAL-STEP-DOWN(ROW-SUB) TO DTL-ORIG-SD-O.
037600     MOVE PHY-STEP-DOWN-PATIENTS OF LK-PHY-DATA(ROW-SUB)
037700         TO DTL-FNL-SD-O.
037800     MOVE PHY-TRANSFERRED-PATIENTS OF LK-PHY-DATA(ROW-SUB)
037900         TO DTL-TRANS-O.
038000     MOVE PHY-TRADED-PATIENTS OF LK-PHY-DATA(ROW-SUB)
038100         TO DTL-TRADED-O.
038200 
038300     COMPUTE WS-GAIN-WORK =
038400         PHY-TOTAL-PATIENTS OF LK-PHY-DATA(ROW-SUB) -
038500         LK-INITIAL-TOTAL(ROW-SUB).
038600     MOVE WS-GAIN-WORK TO DTL-GAINED-O.
038700 
038800     COMPUTE DTL-GAIN-SD-O =
038900         PHY-STEP-DOWN-PATIENTS OF LK-PHY-DATA(ROW-SUB) -
039000         LK-INITIAL-STEP-DOWN(ROW-SUB).
039100 
039200     COMPUTE DTL-GAIN-TRD-O = WS-GAIN-WORK +
039300         PHY-TRADED-PATIENTS OF LK-PHY-DATA(ROW-SUB).
039400 
039500     WRITE RPT-REC FROM WS-DETAIL-LINE
039600         AFTER ADVANCING 1.
039700     ADD +1 TO WS-LINES.
039800 
039900     PERFORM 250-ROLL-TEAM-TOTALS THRU 250-EXIT.
040000 200-EXIT.
040100     EXIT.
040200 
040300 250-ROLL-TEAM-TOTALS.
040400     EVALUATE PHY-TEAM OF LK-PHY-DATA(ROW-SUB)
040500         WHEN "A"
040600             MOVE 1 TO TEAM-SUB
040700         WHEN "B"
040800             MOVE 2 TO TEAM-SUB
040900         WHEN OTHER
041000             MOVE 3 TO TEAM-SUB
041100     END-EVALUATE.
041200 
041300     ADD PHY-TOTAL-PATIENTS OF LK-PHY-DATA(ROW-SUB)
041400         TO WS-TEAM-FINAL(TEAM-SUB), GRAND-CENSUS.
041500     ADD PHY-STEP-DOWN-PATIENTS OF LK-PHY-DATA(ROW-SUB)
041600         TO GRAND-SD.
041700     ADD PHY-TRADED-PATIENTS OF LK-PHY-DATA(ROW-SUB)
041800         TO WS-TEAM-TRADED(TEAM-SUB).
041900 
042000     COMPUTE WS-TEAM-GAINED(TEAM-SUB) = WS-TEAM-GAINED(TEAM-SUB)
042100         + PHY-TOTAL-PATIENTS OF LK-PHY-DATA(ROW-SUB)
042200         - LK-INITIAL-TOTAL(ROW-SUB).
042300     COMPUTE GRAND-GAINED = GRAND-GAINED
042400         + PHY-TOTAL-PATIENTS OF LK-PHY-DATA(ROW-SUB)
042500         - LK-INITIAL-TOTAL(ROW-SUB).
042600     COMPUTE WS-TEAM-SD-GAINED(TEAM-SUB) =
042700         WS-TEAM-SD-GAINED(TEAM-SUB)
042800         + PHY-STEP-DOWN-PATIENTS OF LK-PHY-DATA(ROW-SUB)
042900         - LK-INITIAL-STEP-DOWN(ROW-SUB).
043000 250-EXIT.
043100     EXIT.
043200 
043300 300-PRINT-ONE-TEAM-LINE.
043400     MOVE WS-TEAM-CODE-ENTRY(TEAM-SUB) TO SUM-TEAM-O.
043500     MOVE WS-TEAM-FINAL(TEAM-SUB) TO SUM-FINAL-O.
043600     MOVE WS-TEAM-GAINED(TEAM-SUB) TO SUM-GAINED-O.
043700     MOVE WS-TEAM-SD-GAINED(TEAM-SUB) TO SUM-SD-GAINED-O.
043800     IF TEAM-SUB = 3
043900         MOVE ZERO TO SUM-TRADED-O
044000     ELSE
044100         MOVE WS-TEAM-TRADED(TEAM-SUB) TO SUM-TRADED-O.
044200     WRITE RPT-REC FROM WS-TEAM-SUM-LINE
044300         AFTER ADVANCING 1.
044400 300-EXIT.
044500     EXIT.
044600 
044700 600-PAGE-BREAK.
044800     WRITE RPT-REC FROM WS-BLANK-LINE
044900         AFTER ADVANCING 1.
045000     MOVE WS-SYS-YY TO HDR-YY.
045100     MOVE WS-SYS-MM TO HDR-MM.
045200     MOVE WS-SYS-DD TO HDR-DD.
045300     MOVE WS-PAGES TO HDR-PAGE-O.
045400     WRITE RPT-REC FROM WS-HDR-REC
045500         AFTER ADVANCING NEXT-PAGE.
045600     WRITE RPT-REC FROM WS-BLANK-LINE
045700         AFTER ADVANCING 1.
045800     WRITE RPT-REC FROM WS-COLM-HDR-REC
045900         AFTER ADVANCING 2.
046000     MOVE ZERO TO WS-LINES.
046100     ADD +1 TO WS-PAGES.
046200 600-EXIT.
046300     EXIT.
046400 
046500 1000-ABEND-RTN.
046600     DISPLAY "*** ABNORMAL END OF JOB - PHYRPT ***" UPON CONSOLE.
046700     DISPLAY ABEND-REASON UPON CONSOLE.
046800     DISPLAY PARA-NAME UPON CONSOLE.
046900     MOVE ZERO TO ONE-VAL.
047000     DIVIDE ZERO-VAL INTO ONE-VAL.
047100     GOBACK.
